000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. JCPOLENG.
000300       AUTHOR. R L KOWALSKI.
000400       INSTALLATION. JUCCA MARKETPLACE SYSTEMS.
000500       DATE-WRITTEN. 06/14/1988.
000600       DATE-COMPILED.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900***********************************************************************
001000*                                                                     *
001100*A    ABSTRACT..                                                     *
001200*  POLICY ENGINE.  GIVEN A LOWER-CASEABLE QUESTION, ITS EXTRACTED    *
001300*  COUNTRY CODE, AND THE THREE IN-MEMORY POLICY TABLES BUILT BY      *
001400*  JCCPMAIN AT JOB START, CHECKS THE QUESTION AGAINST BLACKLISTED    *
001500*  KEYWORDS, PROHIBITED PRODUCTS AND RESTRICTED BRANDS IN THAT       *
001600*  ORDER, AND RETURNS A DECISION CODE, A HUMAN-READABLE REASON AND   *
001700*  THE NUMBER OF ISSUES FOUND.  CALLED ONCE PER QUESTION.            *
001800*                                                                     *
001900*J    JCL..                                                          *
002000*     CALLED SUBPROGRAM -- NO JCL OF ITS OWN.  LOADED FROM THE       *
002100*     STEPLIB OF WHATEVER JOB RUNS JCCPMAIN.                         *
002200*                                                                     *
002300*P    ENTRY PARAMETERS..                                             *
002400*     LK-QUESTION-TEXT   - THE SELLER'S QUESTION, MIXED CASE         *
002500*     LK-COUNTRY-CODE    - EXTRACTED DESTINATION COUNTRY, OR SPACES  *
002600*     PT-POLICY-TABLES   - THE LOADED KEYWORD/BRAND/PRODUCT TABLES   *
002700*     LK-DECISION        - RETURNED, BLOCKED/RESTRICTED/PROHIBITED/  *
002800*                          ALLOWED                                    *
002900*     LK-REASON          - RETURNED, HUMAN-READABLE REASON TEXT      *
003000*     LK-ISSUE-COUNT     - RETURNED, NUMBER OF ISSUES FOUND          *
003100*                                                                     *
003200*E    ERRORS DETECTED BY THIS ELEMENT..                              *
003300*     NONE.                                                          *
003400*                                                                     *
003500*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
003600*     JCFUZZY -- PARTIAL-RATIO FUZZY SUBSTRING MATCH                 *
003700*                                                                     *
003800*U    USER CONSTANTS AND TABLES REFERENCED..                         *
003900*     PT-POLICY-TABLES (JCPOLTB) -- PASSED IN, NOT OWNED HERE        *
004000*                                                                     *
004100***********************************************************************
004200*    CHANGE LOG..                                                    *
004300*    88-DEP 06/14/88 ORIGINAL PROGRAM                                *
004400*    91-JB  09/19/91 TABLE SIZE RAISED TO 100 ROWS TO MATCH JCPOLTB  *
004500*                     (JCR-0098)                                     *
004600*    93-JB  02/08/93 BRAND CHECK CHANGED TO SUBSTRING-OR-FUZZY PER   *
004700*                     REVISED POLICY (JCR-0151)                      *
004800*    96-RLK 07/11/96 REASON TEXT NOW TRUNCATED TO FIT DH-REASON      *
004900*                     WIDTH INSTEAD OF ABENDING ON OVERFLOW          *
005000*                     (JCR-0244)                                     *
005100*    99-TWK 01/22/99 Y2K REVIEW -- NO DATE FIELDS, NO CHANGE         *
005200*                     REQUIRED (JCR-0399)                            *
005300*    01-RLK 11/14/01 UPSI-0 DEBUG TOGGLE WIRED UP -- WHEN SET ON,    *
005400*                     THIS PROGRAM NOW TRACES THE CALL COUNT AND     *
005500*                     EACH ISSUE STRING AS IT IS BUILT (JCR-0431)    *
005600***********************************************************************
005700       EJECT
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SOURCE-COMPUTER. IBM-370.
006100       OBJECT-COMPUTER. IBM-370.
006200       SPECIAL-NAMES.
006300           UPSI-0 IS JCPOLENG-DEBUG-SW.
006400       EJECT
006500       DATA DIVISION.
006600       WORKING-STORAGE SECTION.
006700       77  WS-CALL-CTR              PIC S9(04) COMP VALUE +0.
006800       77  WS-TRACE-MSG-CTR         PIC S9(04) COMP VALUE +0.
006900       01  FILLER                   PIC X(32)
007000           VALUE 'JCPOLENG WORKING STORAGE BEGINS'.
007100***********************************************************************
007200*                       CASE-FOLDING CONSTANTS                       *
007300***********************************************************************
007400       01  WS-CASE-CONSTANTS.
007500           05  WS-LOWER-ALPHA       PIC X(26)
007600               VALUE 'abcdefghijklmnopqrstuvwxyz'.
007700           05  WS-UPPER-ALPHA       PIC X(26)
007800               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007900           05  FILLER               PIC X(08) VALUE SPACES.
008000***********************************************************************
008100*                       QUESTION WORK AREA                           *
008200***********************************************************************
008300       01  WS-QUESTION-WORK.
008400           05  WS-LOWER-QUESTION    PIC X(120).
008500           05  WS-QUESTION-LEN      PIC S9(04) COMP VALUE +0.
008600           05  WS-TRIM-IDX          PIC S9(04) COMP VALUE +0.
008700           05  FILLER               PIC X(08) VALUE SPACES.
008800       01  WS-QUESTION-CHAR-VIEW REDEFINES WS-QUESTION-WORK.
008900           05  WS-QUESTION-CHAR OCCURS 120 TIMES PIC X(01).
009000           05  FILLER               PIC X(12).
009100       EJECT
009200***********************************************************************
009300*                     DECISION WORK AREA                              *
009400***********************************************************************
009500       01  WS-DECISION-WORK.
009600           05  WS-DECISION-CODE     PIC X(01) VALUE 'A'.
009700               88  WS-DEC-BLOCKED       VALUE 'B'.
009800               88  WS-DEC-RESTRICTED    VALUE 'R'.
009900               88  WS-DEC-PROHIBITED    VALUE 'P'.
010000               88  WS-DEC-ALLOWED       VALUE 'A'.
010100           05  FILLER               PIC X(08) VALUE SPACES.
010200       EJECT
010300***********************************************************************
010400*                       ISSUE LIST WORK AREA                          *
010500*    UP TO 20 ISSUE MESSAGES ARE HELD HERE WHILE THE THREE POLICY    *
010600*    TABLES ARE SCANNED, THEN JOINED INTO LK-REASON BY 600-BUILD-    *
010700*    REASON.  20 IS FAR MORE THAN A SINGLE QUESTION CAN EVER RAISE   *
010800*    GIVEN THE SEED TABLE SIZES, SO NO OVERFLOW HANDLING IS NEEDED   *
010900*    BEYOND THE BOUNDS CHECK IN 710-ADD-ISSUE.                       *
011000***********************************************************************
011100       01  WS-ISSUE-COUNTERS.
011200           05  WS-ISSUE-COUNT       PIC S9(04) COMP VALUE +0.
011300           05  WS-ISSUE-COUNT-X REDEFINES WS-ISSUE-COUNT
011400                                    PIC X(02).
011500           05  FILLER               PIC X(08) VALUE SPACES.
011600       01  WS-ISSUE-TABLE.
011700           05  WS-ISSUE-ENTRY OCCURS 20 TIMES
011800                              INDEXED BY WS-ISS-IDX
011900                              PIC X(90).
012000       EJECT
012100***********************************************************************
012200*                  GENERIC SUBSTRING SEARCH WORK AREA                *
012300***********************************************************************
012400       01  WS-SEARCH-WORK.
012500           05  WS-SRCH-PATTERN      PIC X(30).
012600           05  WS-SRCH-PATTERN-LEN  PIC S9(04) COMP VALUE +0.
012700           05  WS-SRCH-START        PIC S9(04) COMP VALUE +0.
012800           05  WS-SRCH-LIMIT        PIC S9(04) COMP VALUE +0.
012900           05  WS-SRCH-FOUND-IND    PIC X(01) VALUE 'N'.
013000               88  WS-SRCH-FOUND        VALUE 'Y'.
013100           05  FILLER               PIC X(08) VALUE SPACES.
013200       01  WS-SRCH-PATTERN-CHAR-VIEW REDEFINES WS-SEARCH-WORK.
013300           05  WS-SRCH-PATTERN-CHAR OCCURS 30 TIMES PIC X(01).
013400           05  FILLER               PIC X(15).
013500       EJECT
013600***********************************************************************
013700*                     FUZZY-CALL LINKAGE WORK AREA                    *
013800***********************************************************************
013900       01  WS-FUZZY-WORK.
014000           05  WS-FZ-PATTERN        PIC X(30).
014100           05  WS-FZ-TEXT           PIC X(120).
014200           05  WS-FZ-THRESHOLD      PIC S9(03) COMP VALUE +0.
014300           05  WS-FZ-SCORE          PIC S9(03) COMP VALUE +0.
014400           05  WS-FZ-MATCH-IND      PIC X(01) VALUE 'N'.
014500               88  WS-FZ-IS-MATCH       VALUE 'Y'.
014600           05  FILLER               PIC X(08) VALUE SPACES.
014700       EJECT
014800***********************************************************************
014900*                   ROW WORK AREA (LOWER-CASED COPIES)                *
015000***********************************************************************
015100       01  WS-ROW-WORK.
015200           05  WS-LOWER-BRAND       PIC X(20).
015300           05  WS-BUILD-ISSUE       PIC X(90).
015400           05  WS-BUILD-PTR         PIC S9(04) COMP VALUE +1.
015500           05  WS-REASON-PTR        PIC S9(04) COMP VALUE +1.
015600           05  FILLER               PIC X(08) VALUE SPACES.
015700***********************************************************************
015800*         GENERAL-PURPOSE TRIM BUFFER -- LONGER FREE-TEXT FIELDS      *
015900*         (PRODUCT NOTES, BRAND CONDITION TEXT) ARE TRIMMED HERE      *
016000*         BEFORE BEING STRUNG INTO AN ISSUE MESSAGE.                  *
016100***********************************************************************
016200       01  WS-TRIM-WORK.
016300           05  WS-TRIM-BUFFER       PIC X(90).
016400           05  WS-TRIM-BUFFER-LEN   PIC S9(04) COMP VALUE +0.
016500           05  WS-TRIM-BUFFER-IDX   PIC S9(04) COMP VALUE +0.
016600           05  FILLER               PIC X(08) VALUE SPACES.
016700       01  WS-TRIM-BUFFER-CHAR-VIEW REDEFINES WS-TRIM-WORK.
016800           05  WS-TRIM-BUFFER-CHAR OCCURS 90 TIMES PIC X(01).
016900           05  FILLER               PIC X(12).
017000***********************************************************************
017100*                COUNT-TO-TEXT WORK AREA FOR THE REASON LINE          *
017200***********************************************************************
017300       01  WS-COUNT-DISPLAY-WORK.
017400           05  WS-ISSUE-COUNT-DISP  PIC Z9.
017500           05  FILLER               PIC X(08) VALUE SPACES.
017600       EJECT
017700       LINKAGE SECTION.
017800       01  LK-QUESTION-TEXT          PIC X(120).
017900       01  LK-COUNTRY-CODE           PIC X(02).
018000       COPY JCPOLTB.
018100       01  LK-DECISION               PIC X(10).
018200       01  LK-REASON                 PIC X(130).
018300       01  LK-ISSUE-COUNT            PIC S9(04) COMP.
018400       EJECT
018500***********************************************************************
018600*                        PROCEDURE DIVISION                          *
018700***********************************************************************
018800       PROCEDURE DIVISION USING LK-QUESTION-TEXT
018900                                 LK-COUNTRY-CODE
019000                                 PT-POLICY-TABLES
019100                                 LK-DECISION
019200                                 LK-REASON
019300                                 LK-ISSUE-COUNT.
019400       0-CONTROL-PROCESS.
019500           ADD 1 TO WS-CALL-CTR.
019600           IF JCPOLENG-DEBUG-SW
019700               DISPLAY 'JCPOLENG - CALL NUMBER ' WS-CALL-CTR
019800                   ' THIS RUN'
019900           END-IF.
020000           PERFORM 1-INITIALIZATION
020100               THRU 199-INITIALIZATION-EXIT.
020200           PERFORM 300-CHECK-KEYWORDS
020300               THRU 399-CHECK-KEYWORDS-EXIT.
020400           PERFORM 320-CHECK-PRODUCTS
020500               THRU 399-CHECK-PRODUCTS-EXIT.
020600           PERFORM 340-CHECK-BRANDS
020700               THRU 399-CHECK-BRANDS-EXIT.
020800           PERFORM 600-BUILD-REASON
020900               THRU 699-BUILD-REASON-EXIT.
021000           PERFORM 800-SET-RETURN-CODES
021100               THRU 899-SET-RETURN-CODES-EXIT.
021200           GOBACK.
021300       EJECT
021400***********************************************************************
021500*                         INITIALIZATION                             *
021600***********************************************************************
021700       1-INITIALIZATION.
021800           SET WS-DEC-ALLOWED TO TRUE.
021900           MOVE 0 TO WS-ISSUE-COUNT.
022000           MOVE SPACES TO WS-ISSUE-TABLE.
022100           MOVE LK-QUESTION-TEXT TO WS-LOWER-QUESTION.
022200           INSPECT WS-LOWER-QUESTION
022300               CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
022400           SET WS-TRIM-IDX TO 120.
022500           PERFORM 110-TRIM-QUESTION
022600               THRU 110-TRIM-QUESTION-EXIT
022700               UNTIL WS-TRIM-IDX < 1
022800               OR WS-QUESTION-CHAR (WS-TRIM-IDX) NOT = SPACE.
022900           MOVE WS-TRIM-IDX TO WS-QUESTION-LEN.
023000       199-INITIALIZATION-EXIT.
023100           EXIT.
023200       110-TRIM-QUESTION.
023300           SUBTRACT 1 FROM WS-TRIM-IDX.
023400       110-TRIM-QUESTION-EXIT.
023500           EXIT.
023600       EJECT
023700***********************************************************************
023800*                       CHECK BLACKLISTED KEYWORDS                   *
023900*    ANY KEYWORD HIT SETS THE DECISION TO BLOCKED, THE STRONGEST     *
024000*    DECISION THERE IS -- IT CANNOT BE DOWNGRADED BY A LATER CHECK.  *
024100***********************************************************************
024200       300-CHECK-KEYWORDS.
024300           IF PT-KEYWORD-COUNT > 0
024400               PERFORM 310-CHECK-ONE-KEYWORD
024500                   THRU 310-CHECK-ONE-KEYWORD-EXIT
024600                   VARYING PT-KW-IDX FROM 1 BY 1
024700                   UNTIL PT-KW-IDX > PT-KEYWORD-COUNT
024800           END-IF.
024900       399-CHECK-KEYWORDS-EXIT.
025000           EXIT.
025100       310-CHECK-ONE-KEYWORD.
025200           MOVE SPACES TO WS-FZ-PATTERN.
025300           MOVE KT-KEYWORD (PT-KW-IDX) TO WS-FZ-PATTERN.
025400           MOVE WS-LOWER-QUESTION TO WS-FZ-TEXT.
025500           MOVE 85 TO WS-FZ-THRESHOLD.
025600           PERFORM 700-CALL-FUZZY
025700               THRU 700-CALL-FUZZY-EXIT.
025800           IF WS-FZ-IS-MATCH
025900               MOVE SPACES TO WS-SRCH-PATTERN
026000               MOVE KT-KEYWORD (PT-KW-IDX) TO WS-SRCH-PATTERN
026100               PERFORM 900-TRIM-PATTERN
026200                   THRU 900-TRIM-PATTERN-EXIT
026300               MOVE SPACES TO WS-BUILD-ISSUE
026400               IF KT-SEVERITY-HIGH (PT-KW-IDX)
026500                   STRING 'Contains prohibited keyword '''
026600                          DELIMITED SIZE
026700                          WS-SRCH-PATTERN
026800                              (1 : WS-SRCH-PATTERN-LEN)
026900                              DELIMITED SIZE
027000                          '''' DELIMITED SIZE
027100                          INTO WS-BUILD-ISSUE
027200               ELSE
027300                   STRING 'Contains restricted keyword '''
027400                          DELIMITED SIZE
027500                          WS-SRCH-PATTERN
027600                              (1 : WS-SRCH-PATTERN-LEN)
027700                              DELIMITED SIZE
027800                          '''' DELIMITED SIZE
027900                          INTO WS-BUILD-ISSUE
028000               END-IF
028100               PERFORM 710-ADD-ISSUE
028200                   THRU 710-ADD-ISSUE-EXIT
028300               SET WS-DEC-BLOCKED TO TRUE
028400           END-IF.
028500       310-CHECK-ONE-KEYWORD-EXIT.
028600           EXIT.
028700       EJECT
028800***********************************************************************
028900*                       CHECK PROHIBITED PRODUCTS                    *
029000*    A PRODUCT HIT RAISES THE DECISION TO PROHIBITED UNLESS IT IS    *
029100*    ALREADY BLOCKED BY AN EARLIER KEYWORD HIT.                      *
029200***********************************************************************
029300       320-CHECK-PRODUCTS.
029400           IF PT-PRODUCT-COUNT > 0
029500               PERFORM 330-CHECK-ONE-PRODUCT
029600                   THRU 330-CHECK-ONE-PRODUCT-EXIT
029700                   VARYING PT-PP-IDX FROM 1 BY 1
029800                   UNTIL PT-PP-IDX > PT-PRODUCT-COUNT
029900           END-IF.
030000       399-CHECK-PRODUCTS-EXIT.
030100           EXIT.
030200       330-CHECK-ONE-PRODUCT.
030300           IF PR-COUNTRY (PT-PP-IDX) NOT = SPACES
030400              AND LK-COUNTRY-CODE NOT = SPACES
030500              AND PR-COUNTRY (PT-PP-IDX) NOT = LK-COUNTRY-CODE
030600               CONTINUE
030700           ELSE
030800               MOVE SPACES TO WS-FZ-PATTERN
030900               MOVE PR-KEYWORD (PT-PP-IDX) TO WS-FZ-PATTERN
031000               MOVE WS-LOWER-QUESTION TO WS-FZ-TEXT
031100               MOVE 80 TO WS-FZ-THRESHOLD
031200               PERFORM 700-CALL-FUZZY
031300                   THRU 700-CALL-FUZZY-EXIT
031400               IF WS-FZ-IS-MATCH
031500                   PERFORM 335-BUILD-PRODUCT-ISSUE
031600                       THRU 335-BUILD-PRODUCT-ISSUE-EXIT
031700                   PERFORM 710-ADD-ISSUE
031800                       THRU 710-ADD-ISSUE-EXIT
031900                   IF NOT WS-DEC-BLOCKED
032000                       SET WS-DEC-PROHIBITED TO TRUE
032100                   END-IF
032200               END-IF
032300           END-IF.
032400       330-CHECK-ONE-PRODUCT-EXIT.
032500           EXIT.
032600       335-BUILD-PRODUCT-ISSUE.
032700           MOVE SPACES TO WS-SRCH-PATTERN.
032800           MOVE PR-KEYWORD (PT-PP-IDX) TO WS-SRCH-PATTERN.
032900           PERFORM 900-TRIM-PATTERN
033000               THRU 900-TRIM-PATTERN-EXIT.
033100           MOVE SPACES TO WS-BUILD-ISSUE.
033200           IF PR-NOTES (PT-PP-IDX) = SPACES
033300               STRING 'Product ''' DELIMITED SIZE
033400                      WS-SRCH-PATTERN (1 : WS-SRCH-PATTERN-LEN)
033500                          DELIMITED SIZE
033600                      ''' is ' DELIMITED SIZE
033700                      PR-STATUS (PT-PP-IDX) DELIMITED SPACE
033800                      ' (No additional info)' DELIMITED SIZE
033900                      INTO WS-BUILD-ISSUE
034000           ELSE
034100               MOVE SPACES TO WS-TRIM-BUFFER
034200               MOVE PR-NOTES (PT-PP-IDX) TO WS-TRIM-BUFFER
034300               PERFORM 960-TRIM-BUFFER
034400                   THRU 960-TRIM-BUFFER-EXIT
034500               STRING 'Product ''' DELIMITED SIZE
034600                      WS-SRCH-PATTERN (1 : WS-SRCH-PATTERN-LEN)
034700                          DELIMITED SIZE
034800                      ''' is ' DELIMITED SIZE
034900                      PR-STATUS (PT-PP-IDX) DELIMITED SPACE
035000                      ' (' DELIMITED SIZE
035100                      WS-TRIM-BUFFER (1 : WS-TRIM-BUFFER-LEN)
035200                          DELIMITED SIZE
035300                      ')' DELIMITED SIZE
035400                      INTO WS-BUILD-ISSUE
035500           END-IF.
035600       335-BUILD-PRODUCT-ISSUE-EXIT.
035700           EXIT.
035800       EJECT
035900***********************************************************************
036000*                       CHECK RESTRICTED BRANDS                      *
036100*    A BRAND HIT RAISES THE DECISION TO RESTRICTED UNLESS IT IS      *
036200*    ALREADY BLOCKED -- RESTRICTED OVERRIDES PROHIBITED AS WELL AS   *
036300*    ALLOWED, PER THE POLICY PRECEDENCE RULE.                        *
036400***********************************************************************
036500       340-CHECK-BRANDS.
036600           IF PT-BRAND-COUNT > 0
036700               PERFORM 350-CHECK-ONE-BRAND
036800                   THRU 350-CHECK-ONE-BRAND-EXIT
036900                   VARYING PT-BR-IDX FROM 1 BY 1
037000                   UNTIL PT-BR-IDX > PT-BRAND-COUNT
037100           END-IF.
037200       399-CHECK-BRANDS-EXIT.
037300           EXIT.
037400       350-CHECK-ONE-BRAND.
037500           IF BT-COUNTRY (PT-BR-IDX) NOT = SPACES
037600              AND LK-COUNTRY-CODE NOT = SPACES
037700              AND BT-COUNTRY (PT-BR-IDX) NOT = LK-COUNTRY-CODE
037800               CONTINUE
037900           ELSE
038000               MOVE SPACES TO WS-LOWER-BRAND
038100               MOVE BT-BRAND (PT-BR-IDX) TO WS-LOWER-BRAND
038200               INSPECT WS-LOWER-BRAND
038300                   CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA
038400               MOVE SPACES TO WS-SRCH-PATTERN
038500               MOVE WS-LOWER-BRAND TO WS-SRCH-PATTERN
038600               PERFORM 900-TRIM-PATTERN
038700                   THRU 900-TRIM-PATTERN-EXIT
038800               PERFORM 910-TEST-SUBSTRING
038900                   THRU 910-TEST-SUBSTRING-EXIT
039000               IF NOT WS-SRCH-FOUND
039100                   MOVE WS-SRCH-PATTERN TO WS-FZ-PATTERN
039200                   MOVE WS-LOWER-QUESTION TO WS-FZ-TEXT
039300                   MOVE 85 TO WS-FZ-THRESHOLD
039400                   PERFORM 700-CALL-FUZZY
039500                       THRU 700-CALL-FUZZY-EXIT
039600               END-IF
039700               IF WS-SRCH-FOUND OR WS-FZ-IS-MATCH
039800                   PERFORM 355-BUILD-BRAND-ISSUE
039900                       THRU 355-BUILD-BRAND-ISSUE-EXIT
040000                   PERFORM 710-ADD-ISSUE
040100                       THRU 710-ADD-ISSUE-EXIT
040200                   IF NOT WS-DEC-BLOCKED
040300                       SET WS-DEC-RESTRICTED TO TRUE
040400                   END-IF
040500               END-IF
040600           END-IF.
040700       350-CHECK-ONE-BRAND-EXIT.
040800           EXIT.
040900       355-BUILD-BRAND-ISSUE.
041000           MOVE SPACES TO WS-SRCH-PATTERN.
041100           MOVE BT-BRAND (PT-BR-IDX) TO WS-SRCH-PATTERN.
041200           PERFORM 900-TRIM-PATTERN
041300               THRU 900-TRIM-PATTERN-EXIT.
041400           MOVE SPACES TO WS-BUILD-ISSUE.
041500           IF BT-CONDITION (PT-BR-IDX) = SPACES
041600               STRING 'Brand ''' DELIMITED SIZE
041700                      WS-SRCH-PATTERN (1 : WS-SRCH-PATTERN-LEN)
041800                          DELIMITED SIZE
041900                      ''' is restricted. ' DELIMITED SIZE
042000                      'Authorization required' DELIMITED SIZE
042100                      INTO WS-BUILD-ISSUE
042200           ELSE
042300               MOVE SPACES TO WS-TRIM-BUFFER
042400               MOVE BT-CONDITION (PT-BR-IDX) TO WS-TRIM-BUFFER
042500               PERFORM 960-TRIM-BUFFER
042600                   THRU 960-TRIM-BUFFER-EXIT
042700               STRING 'Brand ''' DELIMITED SIZE
042800                      WS-SRCH-PATTERN (1 : WS-SRCH-PATTERN-LEN)
042900                          DELIMITED SIZE
043000                      ''' is restricted. ' DELIMITED SIZE
043100                      WS-TRIM-BUFFER (1 : WS-TRIM-BUFFER-LEN)
043200                          DELIMITED SIZE
043300                      INTO WS-BUILD-ISSUE
043400           END-IF.
043500       355-BUILD-BRAND-ISSUE-EXIT.
043600           EXIT.
043700       EJECT
043800***********************************************************************
043900*                          BUILD THE REASON TEXT                     *
044000***********************************************************************
044100       600-BUILD-REASON.
044200           MOVE SPACES TO LK-REASON.
044300           EVALUATE WS-ISSUE-COUNT
044400               WHEN 0
044500                   STRING 'No policy violations found. This '
044600                          DELIMITED SIZE
044700                          'listing appears to be compliant.'
044800                              DELIMITED SIZE
044900                          INTO LK-REASON
045000               WHEN 1
045100                   MOVE WS-ISSUE-ENTRY (1) TO LK-REASON
045200               WHEN OTHER
045300                   PERFORM 610-BUILD-MULTI-REASON
045400                       THRU 610-BUILD-MULTI-REASON-EXIT
045500           END-EVALUATE.
045600       699-BUILD-REASON-EXIT.
045700           EXIT.
045800       610-BUILD-MULTI-REASON.
045900           MOVE 1 TO WS-REASON-PTR.
046000           MOVE WS-ISSUE-COUNT TO WS-ISSUE-COUNT-DISP.
046100           IF WS-ISSUE-COUNT-DISP (1:1) = SPACE
046200               STRING 'Found ' DELIMITED SIZE
046300                      WS-ISSUE-COUNT-DISP (2:1) DELIMITED SIZE
046400                      ' policy issues: ' DELIMITED SIZE
046500                      INTO LK-REASON
046600                      WITH POINTER WS-REASON-PTR
046700                      ON OVERFLOW CONTINUE
046800               END-STRING
046900           ELSE
047000               STRING 'Found ' DELIMITED SIZE
047100                      WS-ISSUE-COUNT-DISP DELIMITED SIZE
047200                      ' policy issues: ' DELIMITED SIZE
047300                      INTO LK-REASON
047400                      WITH POINTER WS-REASON-PTR
047500                      ON OVERFLOW CONTINUE
047600               END-STRING
047700           END-IF.
047800           SET WS-ISS-IDX TO 1.
047900           PERFORM 620-APPEND-ONE-ISSUE
048000               THRU 620-APPEND-ONE-ISSUE-EXIT
048100               UNTIL WS-ISS-IDX > WS-ISSUE-COUNT
048200               OR WS-REASON-PTR > 130.
048300       610-BUILD-MULTI-REASON-EXIT.
048400           EXIT.
048500       620-APPEND-ONE-ISSUE.
048600           IF WS-ISS-IDX > 1
048700               STRING '; ' DELIMITED SIZE
048800                      INTO LK-REASON
048900                      WITH POINTER WS-REASON-PTR
049000                      ON OVERFLOW CONTINUE
049100               END-STRING
049200           END-IF.
049300           MOVE SPACES TO WS-TRIM-BUFFER.
049400           MOVE WS-ISSUE-ENTRY (WS-ISS-IDX) TO WS-TRIM-BUFFER.
049500           PERFORM 960-TRIM-BUFFER
049600               THRU 960-TRIM-BUFFER-EXIT.
049700           STRING WS-TRIM-BUFFER (1 : WS-TRIM-BUFFER-LEN)
049800                      DELIMITED SIZE
049900                  INTO LK-REASON
050000                  WITH POINTER WS-REASON-PTR
050100                  ON OVERFLOW CONTINUE
050200           END-STRING.
050300           SET WS-ISS-IDX UP BY 1.
050400       620-APPEND-ONE-ISSUE-EXIT.
050500           EXIT.
050600       EJECT
050700***********************************************************************
050800*                      SET DECISION AND ISSUE COUNT                  *
050900***********************************************************************
051000       800-SET-RETURN-CODES.
051100           EVALUATE TRUE
051200               WHEN WS-DEC-BLOCKED
051300                   MOVE 'Blocked' TO LK-DECISION
051400               WHEN WS-DEC-RESTRICTED
051500                   MOVE 'Restricted' TO LK-DECISION
051600               WHEN WS-DEC-PROHIBITED
051700                   MOVE 'Prohibited' TO LK-DECISION
051800               WHEN OTHER
051900                   MOVE 'Allowed' TO LK-DECISION
052000           END-EVALUATE.
052100           MOVE WS-ISSUE-COUNT TO LK-ISSUE-COUNT.
052200       899-SET-RETURN-CODES-EXIT.
052300           EXIT.
052400       EJECT
052500***********************************************************************
052600*         GENERIC HELPER -- APPEND WS-BUILD-ISSUE TO THE ISSUE LIST   *
052700***********************************************************************
052800       710-ADD-ISSUE.
052900           IF WS-ISSUE-COUNT < 20
053000               ADD 1 TO WS-ISSUE-COUNT
053100               MOVE WS-BUILD-ISSUE
053200                   TO WS-ISSUE-ENTRY (WS-ISSUE-COUNT)
053300               IF JCPOLENG-DEBUG-SW
053400                   ADD 1 TO WS-TRACE-MSG-CTR
053500                   DISPLAY 'JCPOLENG - ISSUE ' WS-TRACE-MSG-CTR
053600                       ': ' WS-BUILD-ISSUE (1:56)
053700               END-IF
053800           END-IF.
053900       710-ADD-ISSUE-EXIT.
054000           EXIT.
054100       EJECT
054200***********************************************************************
054300*        GENERIC HELPER -- CALL JCFUZZY WITH THE CURRENT PATTERN      *
054400***********************************************************************
054500       700-CALL-FUZZY.
054600           MOVE 'N' TO WS-FZ-MATCH-IND.
054700           CALL 'JCFUZZY' USING WS-FZ-PATTERN
054800                                 WS-FZ-TEXT
054900                                 WS-FZ-THRESHOLD
055000                                 WS-FZ-SCORE
055100                                 WS-FZ-MATCH-IND.
055200       700-CALL-FUZZY-EXIT.
055300           EXIT.
055400       EJECT
055500***********************************************************************
055600*      GENERIC HELPER -- TRIM WS-SRCH-PATTERN TO ITS LENGTH           *
055700***********************************************************************
055800       900-TRIM-PATTERN.
055900           SET WS-TRIM-IDX TO 30.
056000           PERFORM 905-TRIM-PATTERN-STEP
056100               THRU 905-TRIM-PATTERN-STEP-EXIT
056200               UNTIL WS-TRIM-IDX < 1
056300               OR WS-SRCH-PATTERN-CHAR (WS-TRIM-IDX) NOT = SPACE.
056400           MOVE WS-TRIM-IDX TO WS-SRCH-PATTERN-LEN.
056500       900-TRIM-PATTERN-EXIT.
056600           EXIT.
056700       905-TRIM-PATTERN-STEP.
056800           SUBTRACT 1 FROM WS-TRIM-IDX.
056900       905-TRIM-PATTERN-STEP-EXIT.
057000           EXIT.
057100       EJECT
057200***********************************************************************
057300*      GENERIC HELPER -- TRIM WS-TRIM-BUFFER TO ITS LENGTH            *
057400*      (WIDER VERSION OF 900-TRIM-PATTERN FOR NOTES/CONDITION TEXT)   *
057500***********************************************************************
057600       960-TRIM-BUFFER.
057700           SET WS-TRIM-BUFFER-IDX TO 90.
057800           PERFORM 965-TRIM-BUFFER-STEP
057900               THRU 965-TRIM-BUFFER-STEP-EXIT
058000               UNTIL WS-TRIM-BUFFER-IDX < 1
058100               OR WS-TRIM-BUFFER-CHAR
058200                     (WS-TRIM-BUFFER-IDX) NOT = SPACE.
058300           MOVE WS-TRIM-BUFFER-IDX TO WS-TRIM-BUFFER-LEN.
058400       960-TRIM-BUFFER-EXIT.
058500           EXIT.
058600       965-TRIM-BUFFER-STEP.
058700           SUBTRACT 1 FROM WS-TRIM-BUFFER-IDX.
058800       965-TRIM-BUFFER-STEP-EXIT.
058900           EXIT.
059000       EJECT
059100***********************************************************************
059200*      GENERIC HELPER -- IS WS-SRCH-PATTERN A SUBSTRING OF THE       *
059300*      LOWER-CASED QUESTION?  SETS WS-SRCH-FOUND-IND.                *
059400***********************************************************************
059500       910-TEST-SUBSTRING.
059600           MOVE 'N' TO WS-SRCH-FOUND-IND.
059700           IF WS-SRCH-PATTERN-LEN > 0
059800              AND WS-SRCH-PATTERN-LEN NOT > WS-QUESTION-LEN
059900               COMPUTE WS-SRCH-LIMIT =
060000                   WS-QUESTION-LEN - WS-SRCH-PATTERN-LEN + 1
060100               PERFORM 920-TEST-ONE-START
060200                   THRU 920-TEST-ONE-START-EXIT
060300                   VARYING WS-SRCH-START FROM 1 BY 1
060400                   UNTIL WS-SRCH-START > WS-SRCH-LIMIT
060500                   OR WS-SRCH-FOUND
060600           END-IF.
060700       910-TEST-SUBSTRING-EXIT.
060800           EXIT.
060900       920-TEST-ONE-START.
061000           IF WS-LOWER-QUESTION
061100                 (WS-SRCH-START : WS-SRCH-PATTERN-LEN) =
061200              WS-SRCH-PATTERN (1 : WS-SRCH-PATTERN-LEN)
061300               SET WS-SRCH-FOUND TO TRUE
061400           END-IF.
061500       920-TEST-ONE-START-EXIT.
061600           EXIT.
