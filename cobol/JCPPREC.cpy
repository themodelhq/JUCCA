000100***********************************************************************
000200*                                                                     *
000300*    JCPPREC  --  PROHIBITED PRODUCT TABLE RECORD                   *
000400*    ONE ROW PER PRODUCT KEYWORD THAT MAY NEVER BE LISTED AT ALL,    *
000500*    REGARDLESS OF SELLER AUTHORIZATION.  LOADED INTO                *
000600*    PT-PRODUCT-TABLE OF JCPOLTB AT JOB START.  RECORD IS EXACTLY    *
000700*    LRECL=120.                                                      *
000800*                                                                     *
000900*    88-DEP 06/14/88 ORIGINAL LAYOUT                                 *
001000*    99-TWK 01/22/99 Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,    *
001100*                     NO CHANGE REQUIRED (JCR-0399)                  *
001200*                                                                     *
001300***********************************************************************
001400 01  PP-RECORD.
001500     05  PP-KEYWORD               PIC X(25).
001600     05  PP-CATEGORY              PIC X(15).
001700     05  PP-COUNTRY               PIC X(02).
001800         88  PP-COUNTRY-ALL           VALUE SPACES.
001900     05  PP-STATUS                 PIC X(12).
002000         88  PP-STATUS-PROHIBITED       VALUE 'prohibited'.
002100     05  PP-NOTES                  PIC X(66).
002200         88  PP-NOTES-BLANK             VALUE SPACES.
