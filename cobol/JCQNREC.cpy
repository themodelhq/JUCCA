000100***********************************************************************
000200*                                                                     *
000300*    JCQNREC  --  SELLER QUESTION RECORD                            *
000400*    ONE ROW PER FREE-TEXT QUESTION SUBMITTED AGAINST A PROPOSED     *
000500*    LISTING.  READ SEQUENTIALLY BY JCCPMAIN AND HANDED TO           *
000600*    JCENTEXT / JCPOLENG FOR EVALUATION.  RECORD IS EXACTLY          *
000700*    LRECL=140.                                                      *
000800*                                                                     *
000900*    88-DEP 06/14/88 ORIGINAL LAYOUT                                 *
001000*    97-PJC 08/30/97 QN-ROLE ADDED, INFORMATIONAL ONLY (JCR-0288)    *
001100*                                                                     *
001200***********************************************************************
001300 01  QN-RECORD.
001400     05  QN-SESSION-ID            PIC X(10).
001500     05  QN-ROLE                  PIC X(10).
001600         88  QN-ROLE-SELLER           VALUE 'seller'.
001700         88  QN-ROLE-ADMIN            VALUE 'admin'.
001800     05  QN-QUESTION               PIC X(120).
