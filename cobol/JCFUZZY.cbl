000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. JCFUZZY.
000300       AUTHOR. R L KOWALSKI.
000400       INSTALLATION. JUCCA MARKETPLACE SYSTEMS.
000500       DATE-WRITTEN. 06/14/1988.
000600       DATE-COMPILED.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900***********************************************************************
001000*                                                                     *
001100*A    ABSTRACT..                                                     *
001200*  APPROXIMATE SUBSTRING MATCH UTILITY.  GIVEN A SHORT PATTERN AND   *
001300*  A LONGER PIECE OF TEXT, RETURNS WHETHER THE PATTERN IS FOUND      *
001400*  EITHER AS AN EXACT SUBSTRING OR AS A CLOSE, PARTIAL-RATIO-STYLE   *
001500*  MATCH WITHIN A WINDOW OF THE TEXT THE SAME LENGTH AS THE          *
001600*  PATTERN.  USED BY JCPOLENG SO THAT A MISSPELLED OR RUN-TOGETHER   *
001700*  KEYWORD IN A SELLER'S QUESTION STILL TRIPS THE POLICY CHECK.      *
001800*                                                                     *
001900*J    JCL..                                                          *
002000*     CALLED SUBPROGRAM -- NO JCL OF ITS OWN.  LOADED FROM THE       *
002100*     STEPLIB OF WHATEVER JOB RUNS JCCPMAIN.                         *
002200*                                                                     *
002300*P    ENTRY PARAMETERS..                                             *
002400*     LK-PATTERN    - CANDIDATE PATTERN, SPACE-FILLED, MAX 30 BYTES  *
002500*     LK-TEXT       - TEXT TO SEARCH, SPACE-FILLED, MAX 120 BYTES    *
002600*     LK-THRESHOLD  - MINIMUM SCORE (0-100) THAT COUNTS AS A MATCH   *
002700*     LK-SCORE      - RETURNED BEST SIMILARITY SCORE, 0-100          *
002800*     LK-MATCH-IND  - RETURNED 'Y' OR 'N'                            *
002900*                                                                     *
003000*E    ERRORS DETECTED BY THIS ELEMENT..                              *
003100*     NONE.  A ZERO-LENGTH PATTERN OR A PATTERN LONGER THAN THE      *
003200*     TEXT SIMPLY SCORES ZERO.                                       *
003300*                                                                     *
003400*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
003500*     NONE.                                                          *
003600*                                                                     *
003700*U    USER CONSTANTS AND TABLES REFERENCED..                         *
003800*     NONE.                                                          *
003900*                                                                     *
004000***********************************************************************
004100*    CHANGE LOG..                                                    *
004200*    88-DEP 06/14/88 ORIGINAL PROGRAM, EXACT-SUBSTRING TEST ONLY     *
004300*    90-MC  05/03/90 ADDED SLIDING-WINDOW APPROXIMATE SCORE (JCR-0072*
004400*                     -- BLOCKS "FAKEE" WHEN POLICY LISTS "FAKE")    *
004500*    93-JB  11/18/93 FIXED WINDOW LOOP TO STOP AT TEXT-LEN-PAT-LEN+1 *
004600*                     (JCR-0151, WAS READING PAST END OF LK-TEXT)    *
004700*    96-RLK 07/11/96 EXTENDED LK-PATTERN TO 30 BYTES FOR LONGER      *
004800*                     KEYWORD ROWS (JCR-0244)                        *
004900*    99-TWK 01/22/99 Y2K REVIEW -- NO DATE FIELDS, NO CHANGE         *
005000*                     REQUIRED (JCR-0399)                            *
005100*    01-RLK 11/14/01 UPSI-0 DEBUG TOGGLE WIRED UP -- WHEN SET ON,    *
005200*                     THIS PROGRAM NOW TRACES THE CALL COUNT AND     *
005300*                     EACH SCORE AS IT IS COMPUTED (JCR-0431)        *
005400***********************************************************************
005500       EJECT
005600       ENVIRONMENT DIVISION.
005700       CONFIGURATION SECTION.
005800       SOURCE-COMPUTER. IBM-370.
005900       OBJECT-COMPUTER. IBM-370.
006000       SPECIAL-NAMES.
006100           UPSI-0 IS JCFUZZY-DEBUG-SW.
006200       EJECT
006300       DATA DIVISION.
006400       WORKING-STORAGE SECTION.
006500       77  WS-CALL-CTR              PIC S9(04) COMP VALUE +0.
006600       77  WS-DEBUG-MSG-CTR         PIC S9(04) COMP VALUE +0.
006700       01  FILLER                   PIC X(32)
006800           VALUE 'JCFUZZY WORKING STORAGE BEGINS '.
006900***********************************************************************
007000*                         WORK AREAS                                 *
007100***********************************************************************
007200       01  WS-WORK-AREA.
007300           05  WS-PAT-LEN           PIC S9(04) COMP VALUE +0.
007400           05  WS-TXT-LEN           PIC S9(04) COMP VALUE +0.
007500           05  WS-WINDOW-LIMIT      PIC S9(04) COMP VALUE +0.
007600           05  WS-WINDOW-LIMIT-X REDEFINES WS-WINDOW-LIMIT
007700                                    PIC X(02).
007800           05  WS-START-POS         PIC S9(04) COMP VALUE +0.
007900           05  WS-CHAR-POS          PIC S9(04) COMP VALUE +0.
008000           05  WS-MATCH-CNT         PIC S9(04) COMP VALUE +0.
008100           05  WS-MATCH-CNT-X REDEFINES WS-MATCH-CNT
008200                                    PIC X(02).
008300           05  WS-BEST-SCORE        PIC S9(03) COMP-3 VALUE +0.
008400           05  WS-THIS-SCORE        PIC S9(03) COMP-3 VALUE +0.
008500           05  WS-SCORE-NUMERATOR   PIC S9(07) COMP-3 VALUE +0.
008600           05  WS-EXACT-FOUND-IND   PIC X(01) VALUE 'N'.
008700               88  WS-EXACT-FOUND       VALUE 'Y'.
008800           05  WS-END-OF-SCAN-IND   PIC X(01) VALUE 'N'.
008900               88  WS-END-OF-SCAN       VALUE 'Y'.
009000           05  FILLER               PIC X(08) VALUE SPACES.
009100       01  WS-PATTERN-VIEW.
009200           05  WS-PATTERN-CHAR OCCURS 30 TIMES
009300                               INDEXED BY WS-PAT-IDX
009400                               PIC X(01).
009500       01  WS-TEXT-VIEW.
009600           05  WS-TEXT-CHAR OCCURS 120 TIMES
009700                            INDEXED BY WS-TXT-IDX
009800                            PIC X(01).
009900       01  WS-PATTERN-BUFFER REDEFINES WS-PATTERN-VIEW
010000                                    PIC X(30).
010100       01  WS-TEXT-BUFFER REDEFINES WS-TEXT-VIEW
010200                                    PIC X(120).
010300       EJECT
010400       LINKAGE SECTION.
010500       01  LK-PATTERN                PIC X(30).
010600       01  LK-TEXT                   PIC X(120).
010700       01  LK-THRESHOLD              PIC S9(03) COMP.
010800       01  LK-SCORE                  PIC S9(03) COMP.
010900       01  LK-MATCH-IND              PIC X(01).
011000           88  LK-IS-MATCH               VALUE 'Y'.
011100           88  LK-IS-NOT-MATCH           VALUE 'N'.
011200       EJECT
011300***********************************************************************
011400*                        PROCEDURE DIVISION                          *
011500***********************************************************************
011600       PROCEDURE DIVISION USING LK-PATTERN
011700                                 LK-TEXT
011800                                 LK-THRESHOLD
011900                                 LK-SCORE
012000                                 LK-MATCH-IND.
012100       0-CONTROL-PROCESS.
012200           ADD 1 TO WS-CALL-CTR.
012300           IF JCFUZZY-DEBUG-SW
012400               DISPLAY 'JCFUZZY - CALL NUMBER ' WS-CALL-CTR
012500                   ' THIS RUN'
012600           END-IF.
012700           PERFORM 1-INITIALIZATION
012800               THRU 199-INITIALIZATION-EXIT.
012900           PERFORM 2-FIND-LENGTHS
013000               THRU 299-FIND-LENGTHS-EXIT.
013100           IF WS-PAT-LEN > 0 AND WS-PAT-LEN NOT > WS-TXT-LEN
013200               PERFORM 3-EXACT-SUBSTRING-TEST
013300                   THRU 399-EXACT-SUBSTRING-TEST-EXIT
013400               IF NOT WS-EXACT-FOUND
013500                   PERFORM 4-SLIDING-WINDOW-SCORE
013600                       THRU 499-SLIDING-WINDOW-SCORE-EXIT
013700               END-IF
013800           END-IF.
013900           PERFORM 5-SET-RESULT
014000               THRU 599-SET-RESULT-EXIT.
014100           GOBACK.
014200       EJECT
014300***********************************************************************
014400*                         INITIALIZATION                             *
014500***********************************************************************
014600       1-INITIALIZATION.
014700           MOVE LK-PATTERN TO WS-PATTERN-BUFFER.
014800           MOVE LK-TEXT TO WS-TEXT-BUFFER.
014900           MOVE ZERO TO WS-PAT-LEN WS-TXT-LEN WS-BEST-SCORE
015000                        WS-THIS-SCORE.
015100           MOVE 'N' TO WS-EXACT-FOUND-IND WS-END-OF-SCAN-IND.
015200       199-INITIALIZATION-EXIT.
015300           EXIT.
015400       EJECT
015500***********************************************************************
015600*                 FIND TRIMMED LENGTHS OF PATTERN AND TEXT           *
015700***********************************************************************
015800       2-FIND-LENGTHS.
015900           SET WS-PAT-IDX TO 30.
016000           PERFORM 210-TRIM-PATTERN
016100               THRU 210-TRIM-PATTERN-EXIT
016200               UNTIL WS-PAT-IDX < 1
016300               OR WS-PATTERN-CHAR (WS-PAT-IDX) NOT = SPACE.
016400           MOVE WS-PAT-IDX TO WS-PAT-LEN.
016500           SET WS-TXT-IDX TO 120.
016600           PERFORM 220-TRIM-TEXT
016700               THRU 220-TRIM-TEXT-EXIT
016800               UNTIL WS-TXT-IDX < 1
016900               OR WS-TEXT-CHAR (WS-TXT-IDX) NOT = SPACE.
017000           MOVE WS-TXT-IDX TO WS-TXT-LEN.
017100       299-FIND-LENGTHS-EXIT.
017200           EXIT.
017300       210-TRIM-PATTERN.
017400           SET WS-PAT-IDX DOWN BY 1.
017500       210-TRIM-PATTERN-EXIT.
017600           EXIT.
017700       220-TRIM-TEXT.
017800           SET WS-TXT-IDX DOWN BY 1.
017900       220-TRIM-TEXT-EXIT.
018000           EXIT.
018100       EJECT
018200***********************************************************************
018300*                     EXACT SUBSTRING TEST                           *
018400***********************************************************************
018500       3-EXACT-SUBSTRING-TEST.
018600           COMPUTE WS-WINDOW-LIMIT = WS-TXT-LEN - WS-PAT-LEN + 1.
018700           PERFORM 310-TEST-ONE-POSITION
018800               THRU 310-TEST-ONE-POSITION-EXIT
018900               VARYING WS-START-POS FROM 1 BY 1
019000               UNTIL WS-START-POS > WS-WINDOW-LIMIT
019100               OR WS-EXACT-FOUND.
019200       399-EXACT-SUBSTRING-TEST-EXIT.
019300           EXIT.
019400       310-TEST-ONE-POSITION.
019500           IF WS-TEXT-BUFFER (WS-START-POS : WS-PAT-LEN) =
019600              WS-PATTERN-BUFFER (1 : WS-PAT-LEN)
019700               SET WS-EXACT-FOUND TO TRUE
019800               MOVE 100 TO WS-BEST-SCORE
019900           END-IF.
020000       310-TEST-ONE-POSITION-EXIT.
020100           EXIT.
020200       EJECT
020300***********************************************************************
020400*             SLIDING-WINDOW APPROXIMATE SIMILARITY SCORE            *
020500***********************************************************************
020600       4-SLIDING-WINDOW-SCORE.
020700           COMPUTE WS-WINDOW-LIMIT = WS-TXT-LEN - WS-PAT-LEN + 1.
020800           PERFORM 410-SCORE-ONE-WINDOW
020900               THRU 410-SCORE-ONE-WINDOW-EXIT
021000               VARYING WS-START-POS FROM 1 BY 1
021100               UNTIL WS-START-POS > WS-WINDOW-LIMIT.
021200       499-SLIDING-WINDOW-SCORE-EXIT.
021300           EXIT.
021400       410-SCORE-ONE-WINDOW.
021500           MOVE ZERO TO WS-MATCH-CNT.
021600           PERFORM 420-COMPARE-ONE-CHAR
021700               THRU 420-COMPARE-ONE-CHAR-EXIT
021800               VARYING WS-CHAR-POS FROM 1 BY 1
021900               UNTIL WS-CHAR-POS > WS-PAT-LEN.
022000           COMPUTE WS-SCORE-NUMERATOR = WS-MATCH-CNT * 100.
022100           DIVIDE WS-SCORE-NUMERATOR BY WS-PAT-LEN
022200               GIVING WS-THIS-SCORE.
022300           IF WS-THIS-SCORE > WS-BEST-SCORE
022400               MOVE WS-THIS-SCORE TO WS-BEST-SCORE
022500           END-IF.
022600       410-SCORE-ONE-WINDOW-EXIT.
022700           EXIT.
022800       420-COMPARE-ONE-CHAR.
022900           IF WS-TEXT-CHAR (WS-START-POS + WS-CHAR-POS - 1) =
023000              WS-PATTERN-CHAR (WS-CHAR-POS)
023100               ADD 1 TO WS-MATCH-CNT
023200           END-IF.
023300       420-COMPARE-ONE-CHAR-EXIT.
023400           EXIT.
023500       EJECT
023600***********************************************************************
023700*                        SET RETURN RESULT                           *
023800***********************************************************************
023900       5-SET-RESULT.
024000           MOVE WS-BEST-SCORE TO LK-SCORE.
024100           IF WS-BEST-SCORE > LK-THRESHOLD
024200               SET LK-IS-MATCH TO TRUE
024300           ELSE
024400               SET LK-IS-NOT-MATCH TO TRUE
024500           END-IF.
024600           IF JCFUZZY-DEBUG-SW
024700               ADD 1 TO WS-DEBUG-MSG-CTR
024800               DISPLAY 'JCFUZZY - RESULT ' WS-DEBUG-MSG-CTR
024900                   ': SCORE=' WS-BEST-SCORE
025000           END-IF.
025100       599-SET-RESULT-EXIT.
025200           EXIT.
