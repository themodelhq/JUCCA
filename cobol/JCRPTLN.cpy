000100***********************************************************************
000200*                                                                     *
000300*    JCRPTLN  --  COMPLIANCE BATCH REPORT PRINT LINES                *
000400*    132-COLUMN PRINT-FILE LAYOUTS FOR THE HEADING, DETAIL AND        *
000500*    SUMMARY SECTIONS OF THE JUCCA COMPLIANCE BATCH REPORT.  BYTE 1  *
000600*    OF EVERY LINE IS THE ANSI CARRIAGE-CONTROL BYTE (SEE            *
000700*    SPECIAL-NAMES C01 IN JCCPMAIN) -- 131 BYTES OF PRINT CONTENT    *
000800*    FOLLOW.                                                          *
000900*                                                                     *
001000*    88-DEP 06/14/88 ORIGINAL LAYOUT                                 *
001100*    93-JB  02/28/93 CTRY COLUMN WIDENED, CAT COLUMN ADDED (JCR-0145)*
001200*                                                                     *
001300***********************************************************************
001400 01  RL-HEADING-LINE-1.
001500     05  RL-H1-CC                  PIC X(01).
001600     05  FILLER                    PIC X(10) VALUE SPACES.
001700     05  RL-H1-TITLE               PIC X(30) VALUE
001750            'JUCCA COMPLIANCE BATCH REPORT'.
001900     05  FILLER                    PIC X(10) VALUE SPACES.
002000     05  RL-H1-RUN-LIT             PIC X(08) VALUE 'RUN DATE'.
002100     05  FILLER                    PIC X(01) VALUE SPACE.
002200     05  RL-H1-RUN-DATE            PIC X(08).
002300     05  FILLER                    PIC X(64) VALUE SPACES.
002400 01  RL-HEADING-LINE-2.
002500     05  RL-H2-CC                  PIC X(01).
002600     05  RL-H2-SEQ-LIT             PIC X(06) VALUE 'SEQ   '.
002700     05  RL-H2-SESSION-LIT         PIC X(11) VALUE 'SESSION    '.
002800     05  RL-H2-DECISION-LIT        PIC X(11) VALUE 'DECISION   '.
002900     05  RL-H2-BRAND-LIT           PIC X(21)
002950                                    VALUE 'BRAND                '.
003000     05  RL-H2-CTRY-LIT            PIC X(05) VALUE 'CTRY '.
003100     05  RL-H2-CAT-LIT             PIC X(16)
003150                                    VALUE 'CAT             '.
003200     05  RL-H2-ISSUES-LIT          PIC X(07) VALUE 'ISSUES '.
003300     05  RL-H2-REASON-LIT          PIC X(54) VALUE 'REASON'.
003400 01  RL-DETAIL-LINE.
003500     05  RL-DT-CC                  PIC X(01).
003600     05  RL-DT-SEQ                 PIC ZZZZZ9.
003700     05  FILLER                    PIC X(01) VALUE SPACE.
003800     05  RL-DT-SESSION             PIC X(10).
003900     05  FILLER                    PIC X(01) VALUE SPACE.
004000     05  RL-DT-DECISION            PIC X(10).
004100     05  FILLER                    PIC X(01) VALUE SPACE.
004200     05  RL-DT-BRAND               PIC X(20).
004300     05  FILLER                    PIC X(01) VALUE SPACE.
004400     05  RL-DT-CTRY                PIC X(04).
004500     05  FILLER                    PIC X(01) VALUE SPACE.
004600     05  RL-DT-CAT                 PIC X(15).
004700     05  FILLER                    PIC X(01) VALUE SPACE.
004800     05  RL-DT-ISSUES              PIC ZZ9.
004900     05  FILLER                    PIC X(01) VALUE SPACE.
005000     05  RL-DT-REASON              PIC X(56).
005100 01  RL-SUMMARY-QUESTIONS-LINE.
005200     05  RL-SQ-CC                  PIC X(01).
005300     05  FILLER                    PIC X(10) VALUE SPACES.
005400     05  RL-SQ-LIT                 PIC X(21)
005500                                    VALUE 'QUESTIONS PROCESSED :'.
005600     05  RL-SQ-COUNT               PIC ZZZ9.
005700     05  FILLER                    PIC X(96) VALUE SPACES.
005800 01  RL-SUMMARY-DECISIONS-LINE.
005900     05  RL-SD-CC                  PIC X(01).
006000     05  FILLER                    PIC X(10) VALUE SPACES.
006100     05  RL-SD-A-LIT               PIC X(09) VALUE 'ALLOWED :'.
006200     05  RL-SD-A-COUNT             PIC ZZZ9.
006300     05  FILLER                    PIC X(02) VALUE SPACES.
006400     05  RL-SD-B-LIT               PIC X(09) VALUE 'BLOCKED :'.
006500     05  RL-SD-B-COUNT             PIC ZZZ9.
006600     05  FILLER                    PIC X(02) VALUE SPACES.
006700     05  RL-SD-P-LIT               PIC X(12) VALUE 'PROHIBITED :'.
006800     05  RL-SD-P-COUNT             PIC ZZZ9.
006900     05  FILLER                    PIC X(02) VALUE SPACES.
007000     05  RL-SD-R-LIT               PIC X(12) VALUE 'RESTRICTED :'.
007100     05  RL-SD-R-COUNT             PIC ZZZ9.
007200     05  FILLER                    PIC X(57) VALUE SPACES.
007300 01  RL-SUMMARY-ISSUES-LINE.
007400     05  RL-SI-CC                  PIC X(01).
007500     05  FILLER                    PIC X(10) VALUE SPACES.
007600     05  RL-SI-LIT                 PIC X(20)
007700                                    VALUE 'TOTAL ISSUES FOUND :'.
007800     05  RL-SI-COUNT               PIC ZZZ9.
007900     05  FILLER                    PIC X(97) VALUE SPACES.
008000 01  RL-SUMMARY-POLICY-LINE.
008100     05  RL-SP-CC                  PIC X(01).
008200     05  FILLER                    PIC X(10) VALUE SPACES.
008300     05  RL-SP-LIT                 PIC X(15)
008350                                    VALUE 'POLICY TABLES :'.
008400     05  RL-SP-KW-LIT              PIC X(10) VALUE 'KEYWORDS  '.
008500     05  RL-SP-KW-COUNT            PIC ZZZ9.
008600     05  FILLER                    PIC X(02) VALUE SPACES.
008700     05  RL-SP-BR-LIT              PIC X(08) VALUE 'BRANDS  '.
008800     05  RL-SP-BR-COUNT            PIC ZZZ9.
008900     05  FILLER                    PIC X(02) VALUE SPACES.
009000     05  RL-SP-PR-LIT              PIC X(10) VALUE 'PRODUCTS  '.
009100     05  RL-SP-PR-COUNT            PIC ZZZ9.
009200     05  FILLER                    PIC X(62) VALUE SPACES.
