000100***********************************************************************
000200*                                                                     *
000300*    JCRBREC  --  RESTRICTED BRAND TABLE RECORD                     *
000400*    ONE ROW PER BRAND NAME THAT REQUIRES SELLER AUTHORIZATION       *
000500*    BEFORE A LISTING MAY BE POSTED.  LOADED INTO PT-BRAND-TABLE     *
000600*    OF JCPOLTB AT JOB START.  RECORD IS EXACTLY LRECL=120.          *
000700*                                                                     *
000800*    88-DEP 06/14/88 ORIGINAL LAYOUT                                 *
000900*    94-RLK 11/09/94 RB-CONDITION WIDENED FOR LONGER LEGAL TEXT      *
001000*                     (JCR-0201)                                     *
001100*                                                                     *
001200***********************************************************************
001300 01  RB-RECORD.
001400     05  RB-BRAND                PIC X(20).
001500     05  RB-CATEGORY             PIC X(15).
001600     05  RB-COUNTRY              PIC X(02).
001700         88  RB-COUNTRY-ALL          VALUE SPACES.
001800     05  RB-STATUS                PIC X(12).
001900         88  RB-STATUS-RESTRICTED     VALUE 'restricted'.
002000     05  RB-CONDITION             PIC X(71).
002100         88  RB-CONDITION-BLANK       VALUE SPACES.
