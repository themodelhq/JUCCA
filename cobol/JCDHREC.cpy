000100***********************************************************************
000200*                                                                     *
000300*    JCDHREC  --  DECISION HISTORY RECORD                           *
000400*    ONE ROW WRITTEN FOR EVERY QUESTION EVALUATED -- THE AUDIT       *
000500*    TRAIL OF WHAT THE ENGINE DECIDED AND WHY.  BUILT BY JCCPMAIN    *
000600*    PARAGRAPH 240-BUILD-HISTORY-RECORD FROM THE JCENTEXT AND        *
000700*    JCPOLENG LINKAGE RESULTS.  RECORD IS EXACTLY LRECL=200.         *
000800*                                                                     *
000900*    88-DEP 06/14/88 ORIGINAL LAYOUT                                 *
001000*    95-RLK 02/17/95 DH-FLAGS ADDED FOR CONDITION INDICATORS         *
001100*                     (JCR-0177)                                     *
001200*                                                                     *
001300***********************************************************************
001400 01  DH-RECORD.
001500     05  DH-SEQ                    PIC 9(06).
001600     05  DH-SESSION-ID             PIC X(10).
001700     05  DH-DECISION               PIC X(10).
001800         88  DH-DECISION-ALLOWED       VALUE 'Allowed'.
001900         88  DH-DECISION-BLOCKED       VALUE 'Blocked'.
002000         88  DH-DECISION-PROHIBITED    VALUE 'Prohibited'.
002100         88  DH-DECISION-RESTRICTED    VALUE 'Restricted'.
002200     05  DH-BRAND                   PIC X(20).
002300     05  DH-CATEGORY                PIC X(15).
002400     05  DH-COUNTRY                 PIC X(02).
002500     05  DH-FLAGS                   PIC X(04).
002600     05  DH-ISSUE-COUNT              PIC 9(03).
002700     05  DH-REASON                   PIC X(130).
