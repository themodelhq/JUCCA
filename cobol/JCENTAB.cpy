000100***********************************************************************
000200*                                                                     *
000300*    JCENTAB  --  ENTITY EXTRACTOR REFERENCE TABLES                 *
000400*    THE FIXED COUNTRY, CATEGORY, BRAND AND STOP-WORD LISTS USED    *
000500*    BY JCENTEXT.  EACH TABLE IS CARRIED HERE AS A LIST OF VALUE     *
000600*    CLAUSES REDEFINED AS AN OCCURS TABLE -- THE USUAL HOUSE WAY OF  *
000700*    LOADING A SMALL FIXED LOOKUP WITHOUT A SEPARATE CONTROL FILE.   *
000800*    ORDER OF ENTRIES IS SIGNIFICANT -- FIRST MATCH WINS.            *
000900*                                                                     *
001000*    88-DEP 06/14/88 ORIGINAL COUNTRY AND BRAND LISTS                *
001100*    90-MC  04/02/90 CATEGORY TABLE ADDED (JCR-0061)                 *
001200*    96-RLK 07/11/96 BRAND LIST EXPANDED TO 34 ENTRIES (JCR-0244)    *
001300*                                                                     *
001400***********************************************************************
001500*--------------------------------------------------------------------*
001600*    COUNTRY NAME / ISO CODE LIST -- 13 ENTRIES                      *
001700*--------------------------------------------------------------------*
001800 01  ET-COUNTRY-CONSTANTS.
001900     05  FILLER PIC X(17) VALUE 'nigeria       NG'.
002000     05  FILLER PIC X(17) VALUE 'ghana         GH'.
002100     05  FILLER PIC X(17) VALUE 'kenya         KE'.
002200     05  FILLER PIC X(17) VALUE 'egypt         EG'.
002300     05  FILLER PIC X(17) VALUE 'uganda        UG'.
002400     05  FILLER PIC X(17) VALUE 'tanzania      TZ'.
002500     05  FILLER PIC X(17) VALUE 'south africa  ZA'.
002600     05  FILLER PIC X(17) VALUE 'morocco       MA'.
002700     05  FILLER PIC X(17) VALUE 'algeria       DZ'.
002800     05  FILLER PIC X(17) VALUE 'tunisia       TN'.
002900     05  FILLER PIC X(17) VALUE 'senegal       SN'.
003000     05  FILLER PIC X(17) VALUE 'ivory coast   CI'.
003100     05  FILLER PIC X(17) VALUE 'cameroon      CM'.
003200 01  ET-COUNTRY-TABLE REDEFINES ET-COUNTRY-CONSTANTS.
003300     05  ET-COUNTRY-ENTRY OCCURS 13 TIMES
003400                         INDEXED BY ET-CTRY-IDX.
003500         10  ET-COUNTRY-NAME     PIC X(15).
003600         10  ET-COUNTRY-CODE     PIC X(02).
003700*--------------------------------------------------------------------*
003800*    CATEGORY KEYWORD LIST -- 31 ENTRIES, FASHION/ELECTRONICS/       *
003900*    HEALTH/BEAUTY IN THAT ORDER                                     *
004000*--------------------------------------------------------------------*
004100 01  ET-CATEGORY-CONSTANTS.
004200     05  FILLER PIC X(26) VALUE 'shoe           Fashion    '.
004300     05  FILLER PIC X(26) VALUE 'shoes          Fashion    '.
004400     05  FILLER PIC X(26) VALUE 'sneaker        Fashion    '.
004500     05  FILLER PIC X(26) VALUE 'sneakers       Fashion    '.
004600     05  FILLER PIC X(26) VALUE 'clothing       Fashion    '.
004700     05  FILLER PIC X(26) VALUE 'clothes        Fashion    '.
004800     05  FILLER PIC X(26) VALUE 'dress          Fashion    '.
004900     05  FILLER PIC X(26) VALUE 'shirt          Fashion    '.
005000     05  FILLER PIC X(26) VALUE 'pants          Fashion    '.
005100     05  FILLER PIC X(26) VALUE 'bag            Fashion    '.
005200     05  FILLER PIC X(26) VALUE 'bags           Fashion    '.
005300     05  FILLER PIC X(26) VALUE 'watch          Fashion    '.
005400     05  FILLER PIC X(26) VALUE 'watches        Fashion    '.
005500     05  FILLER PIC X(26) VALUE 'phone          Electronics'.
005600     05  FILLER PIC X(26) VALUE 'phones         Electronics'.
005700     05  FILLER PIC X(26) VALUE 'smartphone     Electronics'.
005800     05  FILLER PIC X(26) VALUE 'laptop         Electronics'.
005900     05  FILLER PIC X(26) VALUE 'computer       Electronics'.
006000     05  FILLER PIC X(26) VALUE 'headphone      Electronics'.
006100     05  FILLER PIC X(26) VALUE 'earphone       Electronics'.
006200     05  FILLER PIC X(26) VALUE 'drug           Health     '.
006300     05  FILLER PIC X(26) VALUE 'drugs          Health     '.
006400     05  FILLER PIC X(26) VALUE 'medicine       Health     '.
006500     05  FILLER PIC X(26) VALUE 'medication     Health     '.
006600     05  FILLER PIC X(26) VALUE 'supplement     Health     '.
006700     05  FILLER PIC X(26) VALUE 'cosmetic       Beauty     '.
006800     05  FILLER PIC X(26) VALUE 'cosmetics      Beauty     '.
006900     05  FILLER PIC X(26) VALUE 'makeup         Beauty     '.
007000     05  FILLER PIC X(26) VALUE 'skincare       Beauty     '.
007100     05  FILLER PIC X(26) VALUE 'perfume        Beauty     '.
007200     05  FILLER PIC X(26) VALUE 'fragrance      Beauty     '.
007300 01  ET-CATEGORY-TABLE REDEFINES ET-CATEGORY-CONSTANTS.
007400     05  ET-CATEGORY-ENTRY OCCURS 31 TIMES
007500                          INDEXED BY ET-CAT-IDX.
007600         10  ET-CATEGORY-KEYWORD PIC X(15).
007700         10  ET-CATEGORY-NAME    PIC X(11).
007800*--------------------------------------------------------------------*
007900*    KNOWN BRAND LIST -- 34 ENTRIES                                  *
008000*--------------------------------------------------------------------*
008100 01  ET-BRAND-CONSTANTS.
008200     05  FILLER PIC X(15) VALUE 'nike           '.
008300     05  FILLER PIC X(15) VALUE 'adidas         '.
008400     05  FILLER PIC X(15) VALUE 'puma           '.
008500     05  FILLER PIC X(15) VALUE 'new balance    '.
008600     05  FILLER PIC X(15) VALUE 'under armour   '.
008700     05  FILLER PIC X(15) VALUE 'apple          '.
008800     05  FILLER PIC X(15) VALUE 'samsung        '.
008900     05  FILLER PIC X(15) VALUE 'huawei         '.
009000     05  FILLER PIC X(15) VALUE 'xiaomi         '.
009100     05  FILLER PIC X(15) VALUE 'oppo           '.
009200     05  FILLER PIC X(15) VALUE 'vivo           '.
009300     05  FILLER PIC X(15) VALUE 'gucci          '.
009400     05  FILLER PIC X(15) VALUE 'prada          '.
009500     05  FILLER PIC X(15) VALUE 'lv             '.
009600     05  FILLER PIC X(15) VALUE 'louis vuitton  '.
009700     05  FILLER PIC X(15) VALUE 'channel        '.
009800     05  FILLER PIC X(15) VALUE 'chanel         '.
009900     05  FILLER PIC X(15) VALUE 'rolex          '.
010000     05  FILLER PIC X(15) VALUE 'omega          '.
010100     05  FILLER PIC X(15) VALUE 'hublot         '.
010200     05  FILLER PIC X(15) VALUE 'cartier        '.
010300     05  FILLER PIC X(15) VALUE 'cocacola       '.
010400     05  FILLER PIC X(15) VALUE 'coca-cola      '.
010500     05  FILLER PIC X(15) VALUE 'pepsi          '.
010600     05  FILLER PIC X(15) VALUE 'colgate        '.
010700     05  FILLER PIC X(15) VALUE 'pampers        '.
010800     05  FILLER PIC X(15) VALUE 'gillette       '.
010900     05  FILLER PIC X(15) VALUE 'dove           '.
011000     05  FILLER PIC X(15) VALUE 'axe            '.
011100     05  FILLER PIC X(15) VALUE 'lux            '.
011200     05  FILLER PIC X(15) VALUE 'mac            '.
011300     05  FILLER PIC X(15) VALUE 'maybelline     '.
011400     05  FILLER PIC X(15) VALUE 'loreal         '.
011500     05  FILLER PIC X(15) VALUE 'revlon         '.
011600 01  ET-BRAND-TABLE REDEFINES ET-BRAND-CONSTANTS.
011700     05  ET-BRAND-ENTRY OCCURS 34 TIMES
011800                       INDEXED BY ET-BRD-IDX.
011900         10  ET-BRAND-NAME       PIC X(15).
012000*--------------------------------------------------------------------*
012100*    FALLBACK STOP-WORD LIST -- 7 ENTRIES                            *
012200*--------------------------------------------------------------------*
012300 01  ET-STOPWORD-CONSTANTS.
012400     05  FILLER PIC X(10) VALUE 'can       '.
012500     05  FILLER PIC X(10) VALUE 'the       '.
012600     05  FILLER PIC X(10) VALUE 'this      '.
012700     05  FILLER PIC X(10) VALUE 'what      '.
012800     05  FILLER PIC X(10) VALUE 'how       '.
012900     05  FILLER PIC X(10) VALUE 'selling   '.
013000     05  FILLER PIC X(10) VALUE 'sell      '.
013100 01  ET-STOPWORD-TABLE REDEFINES ET-STOPWORD-CONSTANTS.
013200     05  ET-STOPWORD-ENTRY OCCURS 7 TIMES
013300                          INDEXED BY ET-STOP-IDX.
013400         10  ET-STOPWORD         PIC X(10).
