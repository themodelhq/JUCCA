000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. JCCPMAIN.
000300       AUTHOR. D E PRICE.
000400       INSTALLATION. JUCCA MARKETPLACE SYSTEMS.
000500       DATE-WRITTEN. 06/14/1988.
000600       DATE-COMPILED.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900***********************************************************************
001000*                                                                    *
001100*A    ABSTRACT..                                                     *
001200*  COMPLIANCE BATCH DRIVER.  LOADS THE THREE POLICY TABLES           *
001300*  (BLACKLISTED KEYWORDS, RESTRICTED BRANDS, PROHIBITED              *
001400*  PRODUCTS) INTO WORKING STORAGE, THEN READS EVERY SELLER           *
001500*  QUESTION ON THE QUESTNS FILE, CALLS JCENTEXT TO PULL THE          *
001600*  COUNTRY/CATEGORY/BRAND OUT OF THE QUESTION TEXT AND               *
001700*  JCPOLENG TO WEIGH IT AGAINST THE POLICY TABLES, WRITES ONE        *
001800*  DECISION-HISTORY RECORD AND ONE DETAIL LINE PER QUESTION,         *
001900*  AND FINISHES WITH A ONE-PAGE SUMMARY.                             *
002000*                                                                    *
002100*J    JCL..                                                          *
002200*                                                                    *
002300*     //JCCPMAIN EXEC PGM=JCCPMAIN                                   *
002400*     //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
002500*     //SYSOUT   DD SYSOUT=*                                         *
002600*     //KEYWORDS DD DISP=SHR,DSN=P54.JC.COMPL.KEYWORDS               *
002700*     //BRANDS   DD DISP=SHR,DSN=P54.JC.COMPL.BRANDS                 *
002800*     //PRODUCTS DD DISP=SHR,DSN=P54.JC.COMPL.PRODUCTS               *
002900*     //QUESTNS  DD DISP=SHR,DSN=P54.JC.COMPL.QUESTIONS              *
003000*     //HISTORY  DD DSN=T54.T9511F.JCCPMAIN.HIST,                    *
003100*     //            DISP=(,CATLG,CATLG),                             *
003200*     //            UNIT=USER,SPACE=(CYL,(5,3),RLSE),                *
003300*     //            DCB=(RECFM=FB,LRECL=200,BLKSIZE=0)               *
003400*     //RPTOUT   DD SYSOUT=*,DCB=(RECFM=FBA,LRECL=132,               *
003500*     //            BLKSIZE=0)                                       *
003600*     //SYSIPT   DD DUMMY                                            *
003700*                                                                    *
003800*P    ENTRY PARAMETERS..                                             *
003900*     NONE.                                                          *
004000*                                                                    *
004100*E    ERRORS DETECTED BY THIS ELEMENT..                              *
004200*     I/O ERROR ON FILES                                             *
004300*                                                                    *
004400*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
004500*                                                                    *
004600*     JCENTEXT ---- ENTITY EXTRACTOR (COUNTRY/CATEGORY/BRAND/        *
004700*                   FLAGS)                                           *
004800*     JCPOLENG ---- POLICY ENGINE (KEYWORD/PRODUCT/BRAND             *
004900*                   CHECKS)                                          *
005000*                                                                    *
005100*U    USER CONSTANTS AND TABLES REFERENCED..                         *
005200*     PT-POLICY-TABLES (JCPOLTB) -- BUILT HERE, PASSED BY            *
005300*     REFERENCE TO JCPOLENG ON EVERY CALL                            *
005400*                                                                    *
005500***********************************************************************
005600*    CHANGE LOG..                                                    *
005700*    88-DEP 06/14/88 ORIGINAL PROGRAM                                *
005800*    91-JB  09/19/91 TABLE LOAD LOOPS BOUNDED AT 100 ROWS TO         *
005900*                     MATCH JCPOLTB (JCR-0098)                       *
006000*    95-RLK 02/17/95 DH-FLAGS ADDED TO HISTORY RECORD, WRITTEN       *
006100*                     FROM LK-FLAGS RETURNED BY JCENTEXT             *
006200*                     (JCR-0177)                                     *
006300*    97-PJC 08/30/97 SUMMARY PAGE NOW BREAKS OUT ISSUE COUNT         *
006400*                     BY TABLE IN ADDITION TO DECISION COUNTS        *
006500*                     (JCR-0299)                                     *
006600*    99-TWK 01/22/99 Y2K REVIEW -- WS-CURR-DATE ALREADY CARRIES      *
006700*                     A 4-DIGIT YEAR, NO CHANGE REQUIRED             *
006800*                     (JCR-0399)                                     *
006900*    03-DEP 06/09/03 SUMMARY POLICY LINE NOW PRINTS TABLE COUNTS   *
007000*                     EVEN WHEN A TABLE LOADED ZERO ROWS, WAS        *
007100*                     SKIPPING THE MOVE (JCR-0512)                   *
007200***********************************************************************
007300       EJECT
007400       ENVIRONMENT DIVISION.
007500       CONFIGURATION SECTION.
007600       SOURCE-COMPUTER. IBM-370.
007700       OBJECT-COMPUTER. IBM-370.
007800       SPECIAL-NAMES.
007900           C01 IS TOP-OF-FORM.
008000       INPUT-OUTPUT SECTION.
008100       FILE-CONTROL.
008200           SELECT KEYWORD-FILE  ASSIGN TO KEYWORDS
008300               FILE STATUS IS WS-IO-CODE.
008400           SELECT BRAND-FILE    ASSIGN TO BRANDS
008500               FILE STATUS IS WS-IO-CODE.
008600           SELECT PRODUCT-FILE  ASSIGN TO PRODUCTS
008700               FILE STATUS IS WS-IO-CODE.
008800           SELECT QUESTION-FILE ASSIGN TO QUESTNS
008900               FILE STATUS IS WS-IO-CODE.
009000           SELECT HISTORY-FILE  ASSIGN TO HISTORY
009100               FILE STATUS IS WS-IO-CODE.
009200           SELECT REPORT-FILE   ASSIGN TO RPTOUT
009300               FILE STATUS IS WS-IO-CODE.
009400       EJECT
009500       DATA DIVISION.
009600       FILE SECTION.
009700       FD  KEYWORD-FILE
009800           RECORDING MODE IS F
009900           BLOCK CONTAINS 0 RECORDS.
010000       COPY JCKWREC.
010100       FD  BRAND-FILE
010200           RECORDING MODE IS F
010300           BLOCK CONTAINS 0 RECORDS.
010400       COPY JCRBREC.
010500       FD  PRODUCT-FILE
010600           RECORDING MODE IS F
010700           BLOCK CONTAINS 0 RECORDS.
010800       COPY JCPPREC.
010900       FD  QUESTION-FILE
011000           RECORDING MODE IS F
011100           BLOCK CONTAINS 0 RECORDS.
011200       COPY JCQNREC.
011300       FD  HISTORY-FILE
011400           RECORDING MODE IS F
011500           BLOCK CONTAINS 0 RECORDS.
011600       COPY JCDHREC.
011700       FD  REPORT-FILE
011800           RECORDING MODE IS F
011900           BLOCK CONTAINS 0 RECORDS.
012000       01  REPORT-REC              PIC X(132).
012100       EJECT
012200       WORKING-STORAGE SECTION.
012300       77  WS-IO-CODE                PIC X(02) VALUE '00'.
012400       77  WS-DEBUG-SW                PIC X(01) VALUE 'N'.
012500           88  WS-DEBUG-ON                VALUE 'Y'.
012600       01  FILLER                    PIC X(32) VALUE
012700               'JCCPMAIN WORKING STORAGE BEGINS'.
012800*
012900       01  WS-SWITCHES.
013000     05  WS-EOF-SW               PIC X(01) VALUE 'N'.
013100         88  WS-END-OF-QUESTIONS     VALUE 'Y'.
013200     05  FILLER                  PIC X(08) VALUE SPACES.
013300       01  WS-COUNTERS.
013400     05  WS-SEQ-CTR              PIC S9(06) COMP VALUE +0.
013500     05  WS-QUESTION-CTR         PIC S9(06) COMP VALUE +0.
013600     05  WS-ALLOWED-CTR          PIC S9(06) COMP VALUE +0.
013700     05  WS-BLOCKED-CTR          PIC S9(06) COMP VALUE +0.
013800     05  WS-PROHIBITED-CTR       PIC S9(06) COMP VALUE +0.
013900     05  WS-RESTRICTED-CTR       PIC S9(06) COMP VALUE +0.
014000     05  WS-ISSUE-TOTAL          PIC S9(06) COMP VALUE +0.
014100     05  WS-LOAD-IDX             PIC S9(04) COMP VALUE +0.
014200     05  FILLER                  PIC X(08) VALUE SPACES.
014300*
014400       01  WS-CURR-DATE-WORK.
014500     05  WS-CURR-DATE            PIC 9(06).
014600     05  WS-CD-REDEF REDEFINES WS-CURR-DATE.
014700         10  WS-CD-YY               PIC 9(02).
014800         10  WS-CD-MM               PIC 9(02).
014900         10  WS-CD-DD               PIC 9(02).
015000     05  FILLER                  PIC X(08) VALUE SPACES.
015100       01  WS-RUN-DATE-EDIT          PIC X(08).
015200*
015300***********************************************************************
015400*                                                                    *
015500*    WS-EXTRACT-RESULT MIRRORS THE LINKAGE PARAMETERS                *
015600*    RETURNED BY JCENTEXT -- COUNTRY, CATEGORY, BRAND AND THE        *
015700*    FOUR CONDITION FLAGS PULLED OUT OF THE QUESTION TEXT.           *
015800*                                                                    *
015900***********************************************************************
016000       01  WS-EXTRACT-RESULT.
016100     05  WS-EXT-COUNTRY-CODE     PIC X(02).
016200     05  WS-EXT-CATEGORY         PIC X(15).
016300     05  WS-EXT-BRAND            PIC X(20).
016400     05  WS-EXT-FLAGS.
016500         10  WS-EXT-FLAG-USED        PIC X(01).
016600         10  WS-EXT-FLAG-COUNTERFEIT PIC X(01).
016700         10  WS-EXT-FLAG-REFURB      PIC X(01).
016800         10  WS-EXT-FLAG-BULK        PIC X(01).
016900     05  FILLER                  PIC X(08) VALUE SPACES.
017000*
017100***********************************************************************
017200*                                                                    *
017300*    WS-POLICY-RESULT MIRRORS THE LINKAGE PARAMETERS RETURNED        *
017400*    BY JCPOLENG -- THE DECISION, THE PRINTABLE REASON AND THE       *
017500*    ISSUE COUNT USED TO DRIVE THE SUMMARY PAGE.                     *
017600*                                                                    *
017700***********************************************************************
017800       01  WS-POLICY-RESULT.
017900     05  WS-POL-DECISION         PIC X(10).
018000     05  WS-POL-REASON           PIC X(130).
018100     05  WS-POL-ISSUE-COUNT      PIC S9(04) COMP.
018200     05  FILLER                  PIC X(08) VALUE SPACES.
018300*
018400       COPY JCPOLTB.
018500       COPY JCRPTLN.
018600*
018700       01  FILLER                    PIC X(32) VALUE
018800               'JCCPMAIN WORKING STORAGE ENDS  '.
018900       EJECT
019000       PROCEDURE DIVISION.
019100*
019200       0-CONTROL-PROCESS.
019300           PERFORM 1-INITIALIZATION THRU 199-EXIT.
019400           PERFORM 200-MAIN-PROCESS THRU 20099-EXIT
019500               UNTIL WS-END-OF-QUESTIONS.
019600           PERFORM 500-WRITE-SUMMARY THRU 50099-EXIT.
019700           PERFORM EOJ9-CLOSE-FILES THRU EOJ9999-EXIT.
019800           GOBACK.
019900*
020000       1-INITIALIZATION.
020100           PERFORM 110-OPEN-FILES THRU 11099-EXIT.
020200           ACCEPT WS-CURR-DATE FROM DATE.
020300           MOVE WS-CD-MM TO WS-RUN-DATE-EDIT (1:2).
020400           MOVE '/' TO WS-RUN-DATE-EDIT (3:1).
020500           MOVE WS-CD-DD TO WS-RUN-DATE-EDIT (4:2).
020600           MOVE '/' TO WS-RUN-DATE-EDIT (6:1).
020700           MOVE WS-CD-YY TO WS-RUN-DATE-EDIT (7:2).
020800           PERFORM 120-LOAD-KEYWORDS THRU 12099-EXIT.
020900           PERFORM 130-LOAD-BRANDS THRU 13099-EXIT.
021000           PERFORM 140-LOAD-PRODUCTS THRU 14099-EXIT.
021100           PERFORM 205-WRITE-HEADING THRU 20599-EXIT.
021200       199-EXIT.
021300           EXIT.
021400*
021500       110-OPEN-FILES.
021600           OPEN INPUT KEYWORD-FILE.
021700           IF WS-IO-CODE NOT EQUAL '00'
021800               DISPLAY 'OPEN OF KEYWORD-FILE FAILED'
021900               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
022000               GO TO EOJ99-ABEND
022100           END-IF.
022200           OPEN INPUT BRAND-FILE.
022300           IF WS-IO-CODE NOT EQUAL '00'
022400               DISPLAY 'OPEN OF BRAND-FILE FAILED'
022500               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
022600               GO TO EOJ99-ABEND
022700           END-IF.
022800           OPEN INPUT PRODUCT-FILE.
022900           IF WS-IO-CODE NOT EQUAL '00'
023000               DISPLAY 'OPEN OF PRODUCT-FILE FAILED'
023100               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
023200               GO TO EOJ99-ABEND
023300           END-IF.
023400           OPEN INPUT QUESTION-FILE.
023500           IF WS-IO-CODE NOT EQUAL '00'
023600               DISPLAY 'OPEN OF QUESTION-FILE FAILED'
023700               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
023800               GO TO EOJ99-ABEND
023900           END-IF.
024000           OPEN OUTPUT HISTORY-FILE.
024100           IF WS-IO-CODE NOT EQUAL '00'
024200               DISPLAY 'OPEN OF HISTORY-FILE FAILED'
024300               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
024400               GO TO EOJ99-ABEND
024500           END-IF.
024600           OPEN OUTPUT REPORT-FILE.
024700           IF WS-IO-CODE NOT EQUAL '00'
024800               DISPLAY 'OPEN OF REPORT-FILE FAILED'
024900               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
025000               GO TO EOJ99-ABEND
025100           END-IF.
025200       11099-EXIT.
025300           EXIT.
025400*
025500       120-LOAD-KEYWORDS.
025600           MOVE ZERO TO PT-KEYWORD-COUNT.
025700           MOVE 'N' TO WS-EOF-SW.
025800           PERFORM 121-READ-KEYWORD-REC THRU 12199-EXIT
025900               UNTIL WS-END-OF-QUESTIONS
026000               OR PT-KEYWORD-COUNT NOT < 100.
026100           MOVE 'N' TO WS-EOF-SW.
026200       12099-EXIT.
026300           EXIT.
026400*
026500       121-READ-KEYWORD-REC.
026600           READ KEYWORD-FILE
026700               AT END
026800                   MOVE 'Y' TO WS-EOF-SW
026900                   GO TO 12199-EXIT.
027000           IF WS-IO-CODE NOT EQUAL '00'
027100               DISPLAY 'READ OF KEYWORD-FILE FAILED'
027200               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
027300               GO TO EOJ99-ABEND
027400           END-IF.
027500           SET PT-KW-IDX TO PT-KEYWORD-COUNT.
027600           SET PT-KW-IDX UP BY 1.
027700           MOVE KW-KEYWORD TO KT-KEYWORD (PT-KW-IDX).
027800           MOVE KW-SEVERITY TO KT-SEVERITY (PT-KW-IDX).
027900           MOVE KW-SCOPE TO KT-SCOPE (PT-KW-IDX).
028000           MOVE KW-DESCRIPTION TO KT-DESCRIPTION (PT-KW-IDX).
028100           ADD 1 TO PT-KEYWORD-COUNT.
028200       12199-EXIT.
028300           EXIT.
028400*
028500       130-LOAD-BRANDS.
028600           MOVE ZERO TO PT-BRAND-COUNT.
028700           MOVE 'N' TO WS-EOF-SW.
028800           PERFORM 131-READ-BRAND-REC THRU 13199-EXIT
028900               UNTIL WS-END-OF-QUESTIONS
029000               OR PT-BRAND-COUNT NOT < 100.
029100           MOVE 'N' TO WS-EOF-SW.
029200       13099-EXIT.
029300           EXIT.
029400*
029500       131-READ-BRAND-REC.
029600           READ BRAND-FILE
029700               AT END
029800                   MOVE 'Y' TO WS-EOF-SW
029900                   GO TO 13199-EXIT.
030000           IF WS-IO-CODE NOT EQUAL '00'
030100               DISPLAY 'READ OF BRAND-FILE FAILED'
030200               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
030300               GO TO EOJ99-ABEND
030400           END-IF.
030500           SET PT-BR-IDX TO PT-BRAND-COUNT.
030600           SET PT-BR-IDX UP BY 1.
030700           MOVE RB-BRAND TO BT-BRAND (PT-BR-IDX).
030800           MOVE RB-CATEGORY TO BT-CATEGORY (PT-BR-IDX).
030900           MOVE RB-COUNTRY TO BT-COUNTRY (PT-BR-IDX).
031000           MOVE RB-STATUS TO BT-STATUS (PT-BR-IDX).
031100           MOVE RB-CONDITION TO BT-CONDITION (PT-BR-IDX).
031200           ADD 1 TO PT-BRAND-COUNT.
031300       13199-EXIT.
031400           EXIT.
031500*
031600       140-LOAD-PRODUCTS.
031700           MOVE ZERO TO PT-PRODUCT-COUNT.
031800           MOVE 'N' TO WS-EOF-SW.
031900           PERFORM 141-READ-PRODUCT-REC THRU 14199-EXIT
032000               UNTIL WS-END-OF-QUESTIONS
032100               OR PT-PRODUCT-COUNT NOT < 100.
032200           MOVE 'N' TO WS-EOF-SW.
032300       14099-EXIT.
032400           EXIT.
032500*
032600       141-READ-PRODUCT-REC.
032700           READ PRODUCT-FILE
032800               AT END
032900                   MOVE 'Y' TO WS-EOF-SW
033000                   GO TO 14199-EXIT.
033100           IF WS-IO-CODE NOT EQUAL '00'
033200               DISPLAY 'READ OF PRODUCT-FILE FAILED'
033300               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
033400               GO TO EOJ99-ABEND
033500           END-IF.
033600           SET PT-PP-IDX TO PT-PRODUCT-COUNT.
033700           SET PT-PP-IDX UP BY 1.
033800           MOVE PP-KEYWORD TO PR-KEYWORD (PT-PP-IDX).
033900           MOVE PP-CATEGORY TO PR-CATEGORY (PT-PP-IDX).
034000           MOVE PP-COUNTRY TO PR-COUNTRY (PT-PP-IDX).
034100           MOVE PP-STATUS TO PR-STATUS (PT-PP-IDX).
034200           MOVE PP-NOTES TO PR-NOTES (PT-PP-IDX).
034300           ADD 1 TO PT-PRODUCT-COUNT.
034400       14199-EXIT.
034500           EXIT.
034600*
034700       200-MAIN-PROCESS.
034800           PERFORM 210-READ-NEXT-QUESTION THRU 21099-EXIT.
034900           IF NOT WS-END-OF-QUESTIONS
035000               PERFORM 220-EVALUATE-QUESTION THRU 22099-EXIT
035100               PERFORM 240-BUILD-HISTORY-RECORD THRU 24099-EXIT
035200               PERFORM 250-WRITE-HISTORY-RECORD THRU 25099-EXIT
035300               PERFORM 260-WRITE-DETAIL-LINE THRU 26099-EXIT
035400               PERFORM 270-ACCUMULATE-COUNTERS THRU 27099-EXIT
035500           END-IF.
035600       20099-EXIT.
035700           EXIT.
035800*
035900       210-READ-NEXT-QUESTION.
036000           READ QUESTION-FILE
036100               AT END
036200                   MOVE 'Y' TO WS-EOF-SW
036300                   GO TO 21099-EXIT.
036400           IF WS-IO-CODE NOT EQUAL '00'
036500               DISPLAY 'READ OF QUESTION-FILE FAILED'
036600               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
036700               GO TO EOJ99-ABEND
036800           END-IF.
036900       21099-EXIT.
037000           EXIT.
037100*
037200       220-EVALUATE-QUESTION.
037300           ADD 1 TO WS-SEQ-CTR.
037400           ADD 1 TO WS-QUESTION-CTR.
037500           CALL 'JCENTEXT' USING QN-QUESTION
037600               WS-EXT-COUNTRY-CODE
037700               WS-EXT-CATEGORY
037800               WS-EXT-BRAND
037900               WS-EXT-FLAGS.
038000           CALL 'JCPOLENG' USING QN-QUESTION
038100               WS-EXT-COUNTRY-CODE
038200               PT-POLICY-TABLES
038300               WS-POL-DECISION
038400               WS-POL-REASON
038500               WS-POL-ISSUE-COUNT.
038600       22099-EXIT.
038700           EXIT.
038800*
038900       240-BUILD-HISTORY-RECORD.
039000           MOVE WS-SEQ-CTR TO DH-SEQ.
039100           MOVE QN-SESSION-ID TO DH-SESSION-ID.
039200           MOVE WS-POL-DECISION TO DH-DECISION.
039300           MOVE WS-EXT-BRAND TO DH-BRAND.
039400           MOVE WS-EXT-CATEGORY TO DH-CATEGORY.
039500           MOVE WS-EXT-COUNTRY-CODE TO DH-COUNTRY.
039600           MOVE WS-EXT-FLAG-USED TO DH-FLAGS (1:1).
039700           MOVE WS-EXT-FLAG-COUNTERFEIT TO DH-FLAGS (2:1).
039800           MOVE WS-EXT-FLAG-REFURB TO DH-FLAGS (3:1).
039900           MOVE WS-EXT-FLAG-BULK TO DH-FLAGS (4:1).
040000           MOVE WS-POL-ISSUE-COUNT TO DH-ISSUE-COUNT.
040100           MOVE WS-POL-REASON TO DH-REASON.
040200       24099-EXIT.
040300           EXIT.
040400*
040500       250-WRITE-HISTORY-RECORD.
040600           WRITE DH-RECORD.
040700           IF WS-IO-CODE NOT EQUAL '00'
040800               DISPLAY 'WRITE OF DH-RECORD FAILED'
040900               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
041000               GO TO EOJ99-ABEND
041100           END-IF.
041200       25099-EXIT.
041300           EXIT.
041400*
041500       260-WRITE-DETAIL-LINE.
041600           MOVE SPACES TO RL-DETAIL-LINE.
041700           MOVE '0' TO RL-DT-CC.
041800           MOVE WS-SEQ-CTR TO RL-DT-SEQ.
041900           MOVE QN-SESSION-ID TO RL-DT-SESSION.
042000           MOVE WS-POL-DECISION TO RL-DT-DECISION.
042100           MOVE WS-EXT-BRAND TO RL-DT-BRAND.
042200           MOVE WS-EXT-COUNTRY-CODE TO RL-DT-CTRY.
042300           MOVE WS-EXT-CATEGORY TO RL-DT-CAT.
042400           MOVE WS-POL-ISSUE-COUNT TO RL-DT-ISSUES.
042500           MOVE WS-POL-REASON (1:56) TO RL-DT-REASON.
042600           WRITE REPORT-REC FROM RL-DETAIL-LINE
042700               AFTER ADVANCING 1 LINE.
042800           IF WS-IO-CODE NOT EQUAL '00'
042900               DISPLAY 'WRITE OF REPORT-REC FAILED'
043000               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
043100               GO TO EOJ99-ABEND
043200           END-IF.
043300       26099-EXIT.
043400           EXIT.
043500*
043600       270-ACCUMULATE-COUNTERS.
043700           ADD WS-POL-ISSUE-COUNT TO WS-ISSUE-TOTAL.
043800           EVALUATE TRUE
043900               WHEN WS-POL-DECISION = 'Allowed'
044000                   ADD 1 TO WS-ALLOWED-CTR
044100               WHEN WS-POL-DECISION = 'Blocked'
044200                   ADD 1 TO WS-BLOCKED-CTR
044300               WHEN WS-POL-DECISION = 'Prohibited'
044400                   ADD 1 TO WS-PROHIBITED-CTR
044500               WHEN WS-POL-DECISION = 'Restricted'
044600                   ADD 1 TO WS-RESTRICTED-CTR
044700           END-EVALUATE.
044800       27099-EXIT.
044900           EXIT.
045000*
045100       205-WRITE-HEADING.
045200           MOVE SPACES TO RL-HEADING-LINE-1.
045300           MOVE '1' TO RL-H1-CC.
045400           MOVE WS-RUN-DATE-EDIT TO RL-H1-RUN-DATE.
045500           WRITE REPORT-REC FROM RL-HEADING-LINE-1
045600               AFTER ADVANCING TOP-OF-FORM.
045700           IF WS-IO-CODE NOT EQUAL '00'
045800               DISPLAY 'WRITE OF REPORT-REC FAILED'
045900               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
046000               GO TO EOJ99-ABEND
046100           END-IF.
046200           MOVE SPACES TO RL-HEADING-LINE-2.
046300           MOVE '0' TO RL-H2-CC.
046400           WRITE REPORT-REC FROM RL-HEADING-LINE-2
046500               AFTER ADVANCING 1 LINE.
046600           IF WS-IO-CODE NOT EQUAL '00'
046700               DISPLAY 'WRITE OF REPORT-REC FAILED'
046800               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
046900               GO TO EOJ99-ABEND
047000           END-IF.
047100       20599-EXIT.
047200           EXIT.
047300*
047400       500-WRITE-SUMMARY.
047500           MOVE SPACES TO RL-SUMMARY-QUESTIONS-LINE.
047600           MOVE '0' TO RL-SQ-CC.
047700           MOVE WS-QUESTION-CTR TO RL-SQ-COUNT.
047800           WRITE REPORT-REC FROM RL-SUMMARY-QUESTIONS-LINE
047900               AFTER ADVANCING 2 LINES.
048000           IF WS-IO-CODE NOT EQUAL '00'
048100               DISPLAY 'WRITE OF REPORT-REC FAILED'
048200               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
048300               GO TO EOJ99-ABEND
048400           END-IF.
048500           MOVE SPACES TO RL-SUMMARY-DECISIONS-LINE.
048600           MOVE '0' TO RL-SD-CC.
048700           MOVE WS-ALLOWED-CTR TO RL-SD-A-COUNT.
048800           MOVE WS-BLOCKED-CTR TO RL-SD-B-COUNT.
048900           MOVE WS-PROHIBITED-CTR TO RL-SD-P-COUNT.
049000           MOVE WS-RESTRICTED-CTR TO RL-SD-R-COUNT.
049100           WRITE REPORT-REC FROM RL-SUMMARY-DECISIONS-LINE
049200               AFTER ADVANCING 1 LINE.
049300           IF WS-IO-CODE NOT EQUAL '00'
049400               DISPLAY 'WRITE OF REPORT-REC FAILED'
049500               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
049600               GO TO EOJ99-ABEND
049700           END-IF.
049800           MOVE SPACES TO RL-SUMMARY-ISSUES-LINE.
049900           MOVE '0' TO RL-SI-CC.
050000           MOVE WS-ISSUE-TOTAL TO RL-SI-COUNT.
050100           WRITE REPORT-REC FROM RL-SUMMARY-ISSUES-LINE
050200               AFTER ADVANCING 1 LINE.
050300           IF WS-IO-CODE NOT EQUAL '00'
050400               DISPLAY 'WRITE OF REPORT-REC FAILED'
050500               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
050600               GO TO EOJ99-ABEND
050700           END-IF.
050800           MOVE SPACES TO RL-SUMMARY-POLICY-LINE.
050900           MOVE '0' TO RL-SP-CC.
051000           MOVE PT-KEYWORD-COUNT TO RL-SP-KW-COUNT.
051100           MOVE PT-BRAND-COUNT TO RL-SP-BR-COUNT.
051200           MOVE PT-PRODUCT-COUNT TO RL-SP-PR-COUNT.
051300           WRITE REPORT-REC FROM RL-SUMMARY-POLICY-LINE
051400               AFTER ADVANCING 1 LINE.
051500           IF WS-IO-CODE NOT EQUAL '00'
051600               DISPLAY 'WRITE OF REPORT-REC FAILED'
051700               DISPLAY 'WS-IO-CODE=' WS-IO-CODE
051800               GO TO EOJ99-ABEND
051900           END-IF.
052000       50099-EXIT.
052100           EXIT.
052200*
052300       EOJ9-CLOSE-FILES.
052400           CLOSE KEYWORD-FILE
052500               BRAND-FILE
052600               PRODUCT-FILE
052700               QUESTION-FILE
052800               HISTORY-FILE
052900               REPORT-FILE.
053000       EOJ9999-EXIT.
053100           EXIT.
053200*
053300       EOJ99-ABEND.
053400           DISPLAY 'JCCPMAIN - I/O ERROR - JOB ABENDED'.
053500           MOVE 16 TO RETURN-CODE.
053600           PERFORM EOJ9-CLOSE-FILES THRU EOJ9999-EXIT.
053700           GOBACK.
