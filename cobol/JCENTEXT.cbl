000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. JCENTEXT.
000300       AUTHOR. M CHIKA.
000400       INSTALLATION. JUCCA MARKETPLACE SYSTEMS.
000500       DATE-WRITTEN. 04/02/1990.
000600       DATE-COMPILED.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900***********************************************************************
001000*                                                                     *
001100*A    ABSTRACT..                                                     *
001200*  ENTITY EXTRACTOR.  GIVEN THE FREE-TEXT QUESTION FROM A QUESTION   *
001300*  RECORD, DERIVES THE DESTINATION COUNTRY CODE, PRODUCT CATEGORY,   *
001400*  BRAND NAME, AND THE FOUR CONDITION FLAGS (USED, COUNTERFEIT,      *
001500*  REFURBISHED, BULK) USING THE FIXED LOOKUP TABLES IN JCENTAB.      *
001600*  CALLED ONCE PER QUESTION BY JCCPMAIN BEFORE THE COMPLIANCE        *
001700*  CHECK IS RUN.                                                      *
001800*                                                                     *
001900*J    JCL..                                                          *
002000*     CALLED SUBPROGRAM -- NO JCL OF ITS OWN.  LOADED FROM THE       *
002100*     STEPLIB OF WHATEVER JOB RUNS JCCPMAIN.                         *
002200*                                                                     *
002300*P    ENTRY PARAMETERS..                                             *
002400*     LK-QUESTION-TEXT - THE SELLER'S QUESTION, MIXED CASE           *
002500*     LK-COUNTRY-CODE  - RETURNED, SPACES IF NONE FOUND              *
002600*     LK-CATEGORY      - RETURNED, SPACES IF NONE FOUND              *
002700*     LK-BRAND         - RETURNED, SPACES IF NONE FOUND              *
002800*     LK-FLAGS         - RETURNED, FOUR Y/N INDICATOR BYTES          *
002900*                                                                     *
003000*E    ERRORS DETECTED BY THIS ELEMENT..                              *
003100*     NONE.                                                           *
003200*                                                                     *
003300*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
003400*     NONE.  ALL MATCHING HERE IS PLAIN SUBSTRING CONTAINMENT --     *
003500*     THE FUZZY MATCH IN JCFUZZY IS NOT USED BY THE EXTRACTOR.       *
003600*                                                                     *
003700*U    USER CONSTANTS AND TABLES REFERENCED..                         *
003800*     JCENTAB -- COUNTRY, CATEGORY, BRAND AND STOP-WORD TABLES       *
003900*                                                                     *
004000***********************************************************************
004100*    CHANGE LOG..                                                    *
004200*    90-MC  04/02/90 ORIGINAL PROGRAM                                *
004300*    91-JB  09/19/91 ADDED FALLBACK BRAND -- FIRST CAPITALIZED WORD  *
004400*                     OF LENGTH 3+ WHEN NO TABLE BRAND MATCHES       *
004500*                     (JCR-0098)                                     *
004600*    96-RLK 07/11/96 BRAND LIST EXPANDED TO 34 ENTRIES, TITLE-CASE   *
004700*                     OF THE MATCHED BRAND ADDED (JCR-0244)          *
004800*    99-TWK 01/22/99 Y2K REVIEW -- NO DATE FIELDS, NO CHANGE         *
004900*                     REQUIRED (JCR-0399)                            *
005000*    02-DEP 03/11/02 REDUNDANT "WHOLESALER" BULK TEST DROPPED --     *
005100*                     ALREADY COVERED BY "WHOLESALE" (JCR-0455)      *
005200***********************************************************************
005300       EJECT
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SOURCE-COMPUTER. IBM-370.
005700       OBJECT-COMPUTER. IBM-370.
005800       SPECIAL-NAMES.
005900           UPSI-0 IS JCENTEXT-DEBUG-SW.
006000       EJECT
006100       DATA DIVISION.
006200       WORKING-STORAGE SECTION.
006300       77  WS-CALL-CTR              PIC S9(04) COMP VALUE +0.
006400       77  WS-DEBUG-MSG-CTR         PIC S9(04) COMP VALUE +0.
006500       01  FILLER                   PIC X(32)
006600           VALUE 'JCENTEXT WORKING STORAGE BEGINS'.
006700***********************************************************************
006800*                     REFERENCE TABLES                               *
006900***********************************************************************
007000       COPY JCENTAB.
007100       EJECT
007200***********************************************************************
007300*                       CASE-FOLDING CONSTANTS                       *
007400***********************************************************************
007500       01  WS-CASE-CONSTANTS.
007600           05  WS-LOWER-ALPHA       PIC X(26)
007700               VALUE 'abcdefghijklmnopqrstuvwxyz'.
007800           05  WS-UPPER-ALPHA       PIC X(26)
007900               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008000           05  FILLER               PIC X(08) VALUE SPACES.
008100***********************************************************************
008200*                       QUESTION WORK AREA                           *
008300***********************************************************************
008400       01  WS-QUESTION-WORK.
008500           05  WS-LOWER-QUESTION    PIC X(120).
008600           05  WS-QUESTION-LEN      PIC S9(04) COMP VALUE +0.
008700           05  WS-TRIM-IDX          PIC S9(04) COMP VALUE +0.
008800           05  FILLER               PIC X(08) VALUE SPACES.
008900       01  WS-QUESTION-CHAR-VIEW REDEFINES WS-QUESTION-WORK.
009000           05  WS-QUESTION-CHAR OCCURS 120 TIMES PIC X(01).
009100           05  FILLER               PIC X(12).
009200       EJECT
009300***********************************************************************
009400*                  GENERIC SUBSTRING SEARCH WORK AREA                *
009500***********************************************************************
009600       01  WS-SEARCH-WORK.
009700           05  WS-SRCH-PATTERN      PIC X(30).
009800           05  WS-SRCH-PATTERN-LEN  PIC S9(04) COMP VALUE +0.
009900           05  WS-SRCH-START        PIC S9(04) COMP VALUE +0.
010000           05  WS-SRCH-LIMIT        PIC S9(04) COMP VALUE +0.
010100           05  WS-SRCH-FOUND-IND    PIC X(01) VALUE 'N'.
010200               88  WS-SRCH-FOUND        VALUE 'Y'.
010300           05  FILLER               PIC X(08) VALUE SPACES.
010400       01  WS-SRCH-PATTERN-CHAR-VIEW REDEFINES WS-SEARCH-WORK.
010500           05  WS-SRCH-PATTERN-CHAR OCCURS 30 TIMES PIC X(01).
010600           05  FILLER               PIC X(15).
010700       EJECT
010800***********************************************************************
010900*                     TABLE-SCAN LOOP CONTROLS                       *
011000***********************************************************************
011100       01  WS-SCAN-CONTROLS.
011200           05  WS-COUNTRY-FOUND-IND PIC X(01) VALUE 'N'.
011300               88  WS-COUNTRY-FOUND     VALUE 'Y'.
011400           05  WS-CATEGORY-FOUND-IND PIC X(01) VALUE 'N'.
011500               88  WS-CATEGORY-FOUND    VALUE 'Y'.
011600           05  WS-BRAND-FOUND-IND   PIC X(01) VALUE 'N'.
011700               88  WS-BRAND-FOUND       VALUE 'Y'.
011800           05  FILLER               PIC X(08) VALUE SPACES.
011900       EJECT
012000***********************************************************************
012100*                  WORD-SPLIT WORK AREA (BRAND FALLBACK)             *
012200***********************************************************************
012300       01  WS-WORD-SPLIT-WORK.
012400           05  WS-UNSTRING-PTR      PIC S9(04) COMP VALUE +1.
012500           05  WS-WORD-IDX          PIC S9(04) COMP VALUE +0.
012600           05  WS-WORD-COUNT        PIC S9(04) COMP VALUE +0.
012700           05  WS-WORD-LEN          PIC S9(04) COMP VALUE +0.
012800           05  WS-STOP-IDX          PIC S9(04) COMP VALUE +0.
012900           05  WS-WORD-IS-STOP-IND  PIC X(01) VALUE 'N'.
013000               88  WS-WORD-IS-STOP      VALUE 'Y'.
013100           05  WS-AT-WORD-START-IND PIC X(01) VALUE 'Y'.
013200               88  WS-AT-WORD-START     VALUE 'Y'.
013300           05  WS-TC-IDX             PIC S9(04) COMP VALUE +0.
013400           05  FILLER               PIC X(08) VALUE SPACES.
013500       01  WS-WORD-TABLE.
013600           05  WS-WORD-ENTRY OCCURS 20 TIMES
013700                            INDEXED BY WS-WI
013800                            PIC X(20).
013900       01  WS-LOWER-WORD-BUFFER     PIC X(20).
014000       EJECT
014100       LINKAGE SECTION.
014200       01  LK-QUESTION-TEXT          PIC X(120).
014300       01  LK-COUNTRY-CODE           PIC X(02).
014400       01  LK-CATEGORY               PIC X(15).
014500       01  LK-BRAND                  PIC X(20).
014600       01  LK-FLAGS.
014700           05  LK-FLAG-USED          PIC X(01).
014800           05  LK-FLAG-COUNTERFEIT   PIC X(01).
014900           05  LK-FLAG-REFURB        PIC X(01).
015000           05  LK-FLAG-BULK          PIC X(01).
015100       EJECT
015200***********************************************************************
015300*                        PROCEDURE DIVISION                          *
015400***********************************************************************
015500       PROCEDURE DIVISION USING LK-QUESTION-TEXT
015600                                 LK-COUNTRY-CODE
015700                                 LK-CATEGORY
015800                                 LK-BRAND
015900                                 LK-FLAGS.
016000       0-CONTROL-PROCESS.
016100           ADD 1 TO WS-CALL-CTR.
016200           IF JCENTEXT-DEBUG-SW
016300               DISPLAY 'JCENTEXT - CALL NUMBER ' WS-CALL-CTR
016400                   ' THIS RUN'
016500           END-IF.
016600           PERFORM 1-INITIALIZATION
016700               THRU 199-INITIALIZATION-EXIT.
016800           PERFORM 2-FIND-COUNTRY
016900               THRU 299-FIND-COUNTRY-EXIT.
017000           PERFORM 3-FIND-CATEGORY
017100               THRU 399-FIND-CATEGORY-EXIT.
017200           PERFORM 4-FIND-BRAND
017300               THRU 499-FIND-BRAND-EXIT.
017400           PERFORM 5-SET-CONDITION-FLAGS
017500               THRU 599-SET-CONDITION-FLAGS-EXIT.
017600           GOBACK.
017700       EJECT
017800***********************************************************************
017900*                         INITIALIZATION                             *
018000***********************************************************************
018100       1-INITIALIZATION.
018200           MOVE SPACES TO LK-COUNTRY-CODE LK-CATEGORY LK-BRAND.
018300           MOVE 'N' TO LK-FLAG-USED LK-FLAG-COUNTERFEIT
018400                       LK-FLAG-REFURB LK-FLAG-BULK.
018500           MOVE LK-QUESTION-TEXT TO WS-LOWER-QUESTION.
018600           INSPECT WS-LOWER-QUESTION
018700               CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
018800           SET WS-TRIM-IDX TO 120.
018900           PERFORM 110-TRIM-QUESTION
019000               THRU 110-TRIM-QUESTION-EXIT
019100               UNTIL WS-TRIM-IDX < 1
019200               OR WS-QUESTION-CHAR (WS-TRIM-IDX) NOT = SPACE.
019300           MOVE WS-TRIM-IDX TO WS-QUESTION-LEN.
019400       199-INITIALIZATION-EXIT.
019500           EXIT.
019600       110-TRIM-QUESTION.
019700           SUBTRACT 1 FROM WS-TRIM-IDX.
019800       110-TRIM-QUESTION-EXIT.
019900           EXIT.
020000       EJECT
020100***********************************************************************
020200*                            FIND COUNTRY                            *
020300*    FIRST OF THE 13 COUNTRY NAMES CONTAINED IN THE QUESTION WINS.   *
020400***********************************************************************
020500       2-FIND-COUNTRY.
020600           SET ET-CTRY-IDX TO 1.
020700           PERFORM 210-TEST-ONE-COUNTRY
020800               THRU 210-TEST-ONE-COUNTRY-EXIT
020900               UNTIL ET-CTRY-IDX > 13
021000               OR WS-COUNTRY-FOUND.
021100       299-FIND-COUNTRY-EXIT.
021200           EXIT.
021300       210-TEST-ONE-COUNTRY.
021400           MOVE SPACES TO WS-SRCH-PATTERN.
021500           MOVE ET-COUNTRY-NAME (ET-CTRY-IDX) TO WS-SRCH-PATTERN.
021600           PERFORM 900-TRIM-PATTERN
021700               THRU 900-TRIM-PATTERN-EXIT.
021800           PERFORM 910-TEST-SUBSTRING
021900               THRU 910-TEST-SUBSTRING-EXIT.
022000           IF WS-SRCH-FOUND
022100               SET WS-COUNTRY-FOUND TO TRUE
022200               MOVE ET-COUNTRY-CODE (ET-CTRY-IDX)
022300                   TO LK-COUNTRY-CODE
022400           ELSE
022500               SET ET-CTRY-IDX UP BY 1
022600           END-IF.
022700       210-TEST-ONE-COUNTRY-EXIT.
022800           EXIT.
022900       EJECT
023000***********************************************************************
023100*                           FIND CATEGORY                            *
023200*    FIRST OF THE 31 CATEGORY KEYWORDS CONTAINED IN THE QUESTION     *
023300*    WINS -- FASHION, ELECTRONICS, HEALTH, BEAUTY IN THAT ORDER.     *
023400***********************************************************************
023500       3-FIND-CATEGORY.
023600           SET ET-CAT-IDX TO 1.
023700           PERFORM 310-TEST-ONE-CATEGORY
023800               THRU 310-TEST-ONE-CATEGORY-EXIT
023900               UNTIL ET-CAT-IDX > 31
024000               OR WS-CATEGORY-FOUND.
024100       399-FIND-CATEGORY-EXIT.
024200           EXIT.
024300       310-TEST-ONE-CATEGORY.
024400           MOVE SPACES TO WS-SRCH-PATTERN.
024500           MOVE ET-CATEGORY-KEYWORD (ET-CAT-IDX)
024600               TO WS-SRCH-PATTERN.
024700           PERFORM 900-TRIM-PATTERN
024800               THRU 900-TRIM-PATTERN-EXIT.
024900           PERFORM 910-TEST-SUBSTRING
025000               THRU 910-TEST-SUBSTRING-EXIT.
025100           IF WS-SRCH-FOUND
025200               SET WS-CATEGORY-FOUND TO TRUE
025300               MOVE ET-CATEGORY-NAME (ET-CAT-IDX) TO LK-CATEGORY
025400           ELSE
025500               SET ET-CAT-IDX UP BY 1
025600           END-IF.
025700       310-TEST-ONE-CATEGORY-EXIT.
025800           EXIT.
025900       EJECT
026000***********************************************************************
026100*                             FIND BRAND                              *
026200*    FIRST OF THE 34 KNOWN BRANDS CONTAINED IN THE QUESTION WINS,    *
026300*    REPORTED TITLE-CASED.  IF NONE MATCH, FALL BACK TO THE FIRST    *
026400*    CAPITALIZED WORD OF LENGTH 3+ IN THE ORIGINAL QUESTION THAT     *
026500*    IS NOT A STOP WORD.                                             *
026600***********************************************************************
026700       4-FIND-BRAND.
026800           SET ET-BRD-IDX TO 1.
026900           PERFORM 410-TEST-ONE-BRAND
027000               THRU 410-TEST-ONE-BRAND-EXIT
027100               UNTIL ET-BRD-IDX > 34
027200               OR WS-BRAND-FOUND.
027300           IF WS-BRAND-FOUND
027400               PERFORM 450-TITLECASE-BRAND
027500                   THRU 450-TITLECASE-BRAND-EXIT
027600           ELSE
027700               PERFORM 460-FIND-FALLBACK-BRAND
027800                   THRU 469-FIND-FALLBACK-BRAND-EXIT
027900               IF JCENTEXT-DEBUG-SW AND WS-BRAND-FOUND
028000                   ADD 1 TO WS-DEBUG-MSG-CTR
028100                   DISPLAY 'JCENTEXT - FALLBACK BRAND ' WS-DEBUG-MSG-CTR
028200                       ': ' LK-BRAND
028300               END-IF
028400           END-IF.
028500       499-FIND-BRAND-EXIT.
028600           EXIT.
028700       410-TEST-ONE-BRAND.
028800           MOVE SPACES TO WS-SRCH-PATTERN.
028900           MOVE ET-BRAND-NAME (ET-BRD-IDX) TO WS-SRCH-PATTERN.
029000           PERFORM 900-TRIM-PATTERN
029100               THRU 900-TRIM-PATTERN-EXIT.
029200           PERFORM 910-TEST-SUBSTRING
029300               THRU 910-TEST-SUBSTRING-EXIT.
029400           IF WS-SRCH-FOUND
029500               SET WS-BRAND-FOUND TO TRUE
029600               MOVE ET-BRAND-NAME (ET-BRD-IDX) TO LK-BRAND
029700           ELSE
029800               SET ET-BRD-IDX UP BY 1
029900           END-IF.
030000       410-TEST-ONE-BRAND-EXIT.
030100           EXIT.
030200       EJECT
030300***********************************************************************
030400*                         TITLE-CASE THE BRAND                       *
030500***********************************************************************
030600       450-TITLECASE-BRAND.
030700           MOVE 'Y' TO WS-AT-WORD-START-IND.
030800           PERFORM 455-TITLECASE-ONE-CHAR
030900               THRU 455-TITLECASE-ONE-CHAR-EXIT
031000               VARYING WS-TC-IDX FROM 1 BY 1
031100               UNTIL WS-TC-IDX > 20.
031200       450-TITLECASE-BRAND-EXIT.
031300           EXIT.
031400       455-TITLECASE-ONE-CHAR.
031500           IF WS-AT-WORD-START
031600               AND LK-BRAND (WS-TC-IDX : 1) NOT = SPACE
031700               INSPECT LK-BRAND (WS-TC-IDX : 1)
031800                   CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA
031900           END-IF.
032000           IF LK-BRAND (WS-TC-IDX : 1) = SPACE
032100               MOVE 'Y' TO WS-AT-WORD-START-IND
032200           ELSE
032300               MOVE 'N' TO WS-AT-WORD-START-IND
032400           END-IF.
032500       455-TITLECASE-ONE-CHAR-EXIT.
032600           EXIT.
032700       EJECT
032800***********************************************************************
032900*             FALLBACK BRAND -- FIRST CAPITALIZED WORD, LEN 3+       *
033000***********************************************************************
033100       460-FIND-FALLBACK-BRAND.
033200           MOVE SPACES TO WS-WORD-TABLE.
033300           MOVE 1 TO WS-UNSTRING-PTR.
033400           MOVE 0 TO WS-WORD-COUNT.
033500           PERFORM 465-EXTRACT-ONE-WORD
033600               THRU 465-EXTRACT-ONE-WORD-EXIT
033700               VARYING WS-WORD-IDX FROM 1 BY 1
033800               UNTIL WS-WORD-IDX > 20
033900               OR WS-UNSTRING-PTR > 120.
034000           SET WS-WI TO 1.
034100           PERFORM 470-TEST-ONE-WORD
034200               THRU 470-TEST-ONE-WORD-EXIT
034300               UNTIL WS-WI > WS-WORD-COUNT
034400               OR WS-BRAND-FOUND.
034500       469-FIND-FALLBACK-BRAND-EXIT.
034600           EXIT.
034700       465-EXTRACT-ONE-WORD.
034800           UNSTRING LK-QUESTION-TEXT DELIMITED BY ALL SPACE
034900               INTO WS-WORD-ENTRY (WS-WORD-IDX)
035000               WITH POINTER WS-UNSTRING-PTR
035100               ON OVERFLOW MOVE 121 TO WS-UNSTRING-PTR
035200           END-UNSTRING.
035300           ADD 1 TO WS-WORD-COUNT.
035400       465-EXTRACT-ONE-WORD-EXIT.
035500           EXIT.
035600       470-TEST-ONE-WORD.
035700           MOVE 'N' TO WS-WORD-IS-STOP-IND.
035800           IF WS-WORD-ENTRY (WS-WI) (1:1) >= 'A'
035900              AND WS-WORD-ENTRY (WS-WI) (1:1) <= 'Z'
036000               PERFORM 480-TRIM-WORD
036100                   THRU 480-TRIM-WORD-EXIT
036200               IF WS-WORD-LEN >= 3
036300                   PERFORM 490-CHECK-STOPWORD
036400                       THRU 490-CHECK-STOPWORD-EXIT
036500                   IF NOT WS-WORD-IS-STOP
036600                       SET WS-BRAND-FOUND TO TRUE
036700                       MOVE WS-WORD-ENTRY (WS-WI) TO LK-BRAND
036800                   END-IF
036900               END-IF
037000           END-IF.
037100           IF NOT WS-BRAND-FOUND
037200               SET WS-WI UP BY 1
037300           END-IF.
037400       470-TEST-ONE-WORD-EXIT.
037500           EXIT.
037600       480-TRIM-WORD.
037700           SET WS-TRIM-IDX TO 20.
037800           PERFORM 485-TRIM-WORD-STEP
037900               THRU 485-TRIM-WORD-STEP-EXIT
038000               UNTIL WS-TRIM-IDX < 1
038100               OR WS-WORD-ENTRY (WS-WI)
038200                     (WS-TRIM-IDX : 1) NOT = SPACE.
038300           MOVE WS-TRIM-IDX TO WS-WORD-LEN.
038400       480-TRIM-WORD-EXIT.
038500           EXIT.
038600       485-TRIM-WORD-STEP.
038700           SUBTRACT 1 FROM WS-TRIM-IDX.
038800       485-TRIM-WORD-STEP-EXIT.
038900           EXIT.
039000       490-CHECK-STOPWORD.
039100           MOVE SPACES TO WS-LOWER-WORD-BUFFER.
039200           MOVE WS-WORD-ENTRY (WS-WI) TO WS-LOWER-WORD-BUFFER.
039300           INSPECT WS-LOWER-WORD-BUFFER
039400               CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
039500           SET WS-STOP-IDX TO 1.
039600           PERFORM 495-COMPARE-ONE-STOPWORD
039700               THRU 495-COMPARE-ONE-STOPWORD-EXIT
039800               UNTIL WS-STOP-IDX > 7
039900               OR WS-WORD-IS-STOP.
040000       490-CHECK-STOPWORD-EXIT.
040100           EXIT.
040200       495-COMPARE-ONE-STOPWORD.
040300           IF WS-LOWER-WORD-BUFFER (1 : WS-WORD-LEN) =
040400              ET-STOPWORD (WS-STOP-IDX) (1 : WS-WORD-LEN)
040500               MOVE 'Y' TO WS-WORD-IS-STOP-IND
040600           ELSE
040700               SET WS-STOP-IDX UP BY 1
040800           END-IF.
040900       495-COMPARE-ONE-STOPWORD-EXIT.
041000           EXIT.
041100       EJECT
041200***********************************************************************
041300*                       SET CONDITION FLAGS                          *
041400***********************************************************************
041500       5-SET-CONDITION-FLAGS.
041600           MOVE 'used' TO WS-SRCH-PATTERN.
041700           PERFORM 510-CHECK-FLAG-PATTERN
041800               THRU 510-CHECK-FLAG-PATTERN-EXIT.
041900           IF WS-SRCH-FOUND MOVE 'Y' TO LK-FLAG-USED END-IF.
042000           MOVE 'secondhand' TO WS-SRCH-PATTERN.
042100           PERFORM 510-CHECK-FLAG-PATTERN
042200               THRU 510-CHECK-FLAG-PATTERN-EXIT.
042300           IF WS-SRCH-FOUND MOVE 'Y' TO LK-FLAG-USED END-IF.
042400           MOVE 'pre-owned' TO WS-SRCH-PATTERN.
042500           PERFORM 510-CHECK-FLAG-PATTERN
042600               THRU 510-CHECK-FLAG-PATTERN-EXIT.
042700           IF WS-SRCH-FOUND MOVE 'Y' TO LK-FLAG-USED END-IF.
042800           MOVE 'fake' TO WS-SRCH-PATTERN.
042900           PERFORM 510-CHECK-FLAG-PATTERN
043000               THRU 510-CHECK-FLAG-PATTERN-EXIT.
043100           IF WS-SRCH-FOUND
043200               MOVE 'Y' TO LK-FLAG-COUNTERFEIT
043300           END-IF.
043400           MOVE 'counterfeit' TO WS-SRCH-PATTERN.
043500           PERFORM 510-CHECK-FLAG-PATTERN
043600               THRU 510-CHECK-FLAG-PATTERN-EXIT.
043700           IF WS-SRCH-FOUND
043800               MOVE 'Y' TO LK-FLAG-COUNTERFEIT
043900           END-IF.
044000           MOVE 'replica' TO WS-SRCH-PATTERN.
044100           PERFORM 510-CHECK-FLAG-PATTERN
044200               THRU 510-CHECK-FLAG-PATTERN-EXIT.
044300           IF WS-SRCH-FOUND
044400               MOVE 'Y' TO LK-FLAG-COUNTERFEIT
044500           END-IF.
044600           MOVE 'knockoff' TO WS-SRCH-PATTERN.
044700           PERFORM 510-CHECK-FLAG-PATTERN
044800               THRU 510-CHECK-FLAG-PATTERN-EXIT.
044900           IF WS-SRCH-FOUND
045000               MOVE 'Y' TO LK-FLAG-COUNTERFEIT
045100           END-IF.
045200           MOVE 'refurbished' TO WS-SRCH-PATTERN.
045300           PERFORM 510-CHECK-FLAG-PATTERN
045400               THRU 510-CHECK-FLAG-PATTERN-EXIT.
045500           IF WS-SRCH-FOUND MOVE 'Y' TO LK-FLAG-REFURB END-IF.
045600           MOVE 'renewed' TO WS-SRCH-PATTERN.
045700           PERFORM 510-CHECK-FLAG-PATTERN
045800               THRU 510-CHECK-FLAG-PATTERN-EXIT.
045900           IF WS-SRCH-FOUND MOVE 'Y' TO LK-FLAG-REFURB END-IF.
046000*    "WHOLESALER" CONTAINS "WHOLESALE" -- THE SEPARATE TEST WAS
046100*    DROPPED AS REDUNDANT PER JCR-0455, SEE CHANGE LOG ABOVE.
046200           MOVE 'bulk' TO WS-SRCH-PATTERN.
046300           PERFORM 510-CHECK-FLAG-PATTERN
046400               THRU 510-CHECK-FLAG-PATTERN-EXIT.
046500           IF WS-SRCH-FOUND MOVE 'Y' TO LK-FLAG-BULK END-IF.
046600           MOVE 'wholesale' TO WS-SRCH-PATTERN.
046700           PERFORM 510-CHECK-FLAG-PATTERN
046800               THRU 510-CHECK-FLAG-PATTERN-EXIT.
046900           IF WS-SRCH-FOUND MOVE 'Y' TO LK-FLAG-BULK END-IF.
047000       599-SET-CONDITION-FLAGS-EXIT.
047100           EXIT.
047200       510-CHECK-FLAG-PATTERN.
047300           MOVE SPACES TO WS-SRCH-PATTERN (11:20).
047400           PERFORM 900-TRIM-PATTERN
047500               THRU 900-TRIM-PATTERN-EXIT.
047600           PERFORM 910-TEST-SUBSTRING
047700               THRU 910-TEST-SUBSTRING-EXIT.
047800       510-CHECK-FLAG-PATTERN-EXIT.
047900           EXIT.
048000       EJECT
048100***********************************************************************
048200*         GENERIC HELPER -- TRIM WS-SRCH-PATTERN TO ITS LENGTH       *
048300***********************************************************************
048400       900-TRIM-PATTERN.
048500           SET WS-TRIM-IDX TO 30.
048600           PERFORM 905-TRIM-PATTERN-STEP
048700               THRU 905-TRIM-PATTERN-STEP-EXIT
048800               UNTIL WS-TRIM-IDX < 1
048900               OR WS-SRCH-PATTERN-CHAR (WS-TRIM-IDX) NOT = SPACE.
049000           MOVE WS-TRIM-IDX TO WS-SRCH-PATTERN-LEN.
049100       900-TRIM-PATTERN-EXIT.
049200           EXIT.
049300       905-TRIM-PATTERN-STEP.
049400           SUBTRACT 1 FROM WS-TRIM-IDX.
049500       905-TRIM-PATTERN-STEP-EXIT.
049600           EXIT.
049700       EJECT
049800***********************************************************************
049900*      GENERIC HELPER -- IS WS-SRCH-PATTERN A SUBSTRING OF THE       *
050000*      LOWER-CASED QUESTION?  SETS WS-SRCH-FOUND-IND.                *
050100***********************************************************************
050200       910-TEST-SUBSTRING.
050300           MOVE 'N' TO WS-SRCH-FOUND-IND.
050400           IF WS-SRCH-PATTERN-LEN > 0
050500              AND WS-SRCH-PATTERN-LEN NOT > WS-QUESTION-LEN
050600               COMPUTE WS-SRCH-LIMIT =
050700                   WS-QUESTION-LEN - WS-SRCH-PATTERN-LEN + 1
050800               PERFORM 920-TEST-ONE-START
050900                   THRU 920-TEST-ONE-START-EXIT
051000                   VARYING WS-SRCH-START FROM 1 BY 1
051100                   UNTIL WS-SRCH-START > WS-SRCH-LIMIT
051200                   OR WS-SRCH-FOUND
051300           END-IF.
051400       910-TEST-SUBSTRING-EXIT.
051500           EXIT.
051600       920-TEST-ONE-START.
051700           IF WS-LOWER-QUESTION
051800                 (WS-SRCH-START : WS-SRCH-PATTERN-LEN) =
051900              WS-SRCH-PATTERN (1 : WS-SRCH-PATTERN-LEN)
052000               SET WS-SRCH-FOUND TO TRUE
052100           END-IF.
052200       920-TEST-ONE-START-EXIT.
052300           EXIT.
