000100***********************************************************************
000200*                                                                     *
000300*    JCPOLTB  --  IN-MEMORY POLICY TABLE WORK AREA                  *
000400*    HOLDS THE THREE POLICY TABLES (KEYWORDS, BRANDS, PRODUCTS)      *
000500*    ONCE THEY ARE READ FROM THEIR RESPECTIVE FILES AT JOB START.    *
000600*    COPIED INTO JCCPMAIN WORKING-STORAGE AND PASSED BY REFERENCE    *
000700*    TO JCPOLENG ON THE LINKAGE SECTION -- ONE LOAD, MANY LOOKUPS.   *
000800*    BOUNDED AT 100 ROWS PER TABLE PER THE POLICY LOADER SPEC.       *
000900*                                                                     *
001000*    88-DEP 06/14/88 ORIGINAL LAYOUT, 50 ROWS PER TABLE              *
001100*    91-JB  09/19/91 TABLE SIZE RAISED TO 100 ROWS (JCR-0098)        *
001200*    99-TWK 01/22/99 Y2K REVIEW -- NO DATE FIELDS, NO CHANGE         *
001300*                     REQUIRED (JCR-0399)                            *
001400*                                                                     *
001500***********************************************************************
001600 01  PT-POLICY-TABLES.
001700     05  PT-KEYWORD-COUNT          PIC S9(04) COMP VALUE +0.
001800     05  PT-KEYWORD-COUNT-X REDEFINES PT-KEYWORD-COUNT
001900                                    PIC X(02).
002000     05  PT-KEYWORD-TABLE.
002100         10  PT-KEYWORD-ENTRY OCCURS 100 TIMES
002200                             INDEXED BY PT-KW-IDX.
002300             15  KT-KEYWORD          PIC X(30).
002400             15  KT-SEVERITY         PIC X(06).
002500                 88  KT-SEVERITY-HIGH    VALUE 'high'.
002600                 88  KT-SEVERITY-MEDIUM  VALUE 'medium'.
002700             15  KT-SCOPE            PIC X(10).
002800             15  KT-DESCRIPTION      PIC X(34).
002900     05  PT-BRAND-COUNT             PIC S9(04) COMP VALUE +0.
003000     05  PT-BRAND-COUNT-X REDEFINES PT-BRAND-COUNT
003100                                    PIC X(02).
003200     05  PT-BRAND-TABLE.
003300         10  PT-BRAND-ENTRY OCCURS 100 TIMES
003400                           INDEXED BY PT-BR-IDX.
003500             15  BT-BRAND            PIC X(20).
003600             15  BT-CATEGORY         PIC X(15).
003700             15  BT-COUNTRY          PIC X(02).
003800             15  BT-STATUS           PIC X(12).
003900             15  BT-CONDITION        PIC X(71).
004000     05  PT-PRODUCT-COUNT           PIC S9(04) COMP VALUE +0.
004100     05  PT-PRODUCT-COUNT-X REDEFINES PT-PRODUCT-COUNT
004200                                    PIC X(02).
004300     05  PT-PRODUCT-TABLE.
004400         10  PT-PRODUCT-ENTRY OCCURS 100 TIMES
004500                             INDEXED BY PT-PP-IDX.
004600             15  PR-KEYWORD          PIC X(25).
004700             15  PR-CATEGORY         PIC X(15).
004800             15  PR-COUNTRY          PIC X(02).
004900             15  PR-STATUS           PIC X(12).
005000             15  PR-NOTES            PIC X(66).
