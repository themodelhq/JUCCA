000100***********************************************************************
000200*                                                                     *
000300*    JCKWREC  --  BLACKLISTED KEYWORD TABLE RECORD                  *
000400*    ONE ROW PER SUBSTRING THE COMPLIANCE ENGINE WILL NEVER ALLOW    *
000500*    IN A LISTING QUESTION.  LOADED WHOLE INTO PT-KEYWORD-TABLE OF   *
000600*    JCPOLTB AT JOB START.  RECORD IS EXACTLY LRECL=80 -- FILE WAS   *
000700*    BUILT TO THE HISTORIC UNIT-RECORD WIDTH AND CARRIES NO SLACK    *
000800*    BYTES FOR EXPANSION.                                            *
000900*                                                                     *
001000*    88-DEP 06/14/88 ADDED KW-SCOPE TO SUPPORT COUNTRY-LIST ROWS     *
001100*    92-JB  03/02/92 KW-SEVERITY WIDENED FROM 4 TO 6 (JCR-0114)      *
001200*                                                                     *
001300***********************************************************************
001400 01  KW-RECORD.
001500     05  KW-KEYWORD              PIC X(30).
001600     05  KW-SEVERITY             PIC X(06).
001700         88  KW-SEVERITY-HIGH        VALUE 'high'.
001800         88  KW-SEVERITY-MEDIUM      VALUE 'medium'.
001900     05  KW-SCOPE                PIC X(10).
002000         88  KW-SCOPE-GLOBAL         VALUE 'global'.
002100     05  KW-DESCRIPTION           PIC X(34).
